000100******************************************************************
000200*    APLICACION  : AMELIAROSE - SEGUIMIENTO A CLIENTES             *
000300*    PROGRAMA    : ARCF040                                        *
000400*    TIPO        : BATCH                                          *
000500*    DESCRIPCION : ARMA EL MENSAJE DE SEGUIMIENTO PARA CADA        *
000600*                : SOLICITUD DE CONTACTO, SUSTITUYENDO NOMBRE Y   *
000700*                : ORDEN EN LA PLANTILLA ELEGIDA, Y AGREGA EL      *
000800*                : CONTACTO A LA BITACORA DE CLIENTES.             *
000900*    ARCHIVOS    : CNTREQ=E, MSGTPL=E, CUSLOG=S(EXTEND)            *
001000*    ACCION (ES) : 1=LISTO PARA RECOGER,2=AGRADECIMIENTO,          *
001100*                : 3=SEGUIMIENTO                                   *
001200*    BPM/RATIONAL: 104420                                          *
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.     ARCF040.
001600 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
001700 INSTALLATION.   TALLER AMELIAROSE - DEPTO DE SISTEMAS.
001800 DATE-WRITTEN.   28/03/1994.
001900 DATE-COMPILED.
002000 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
002100******************************************************************
002200*                   B I T A C O R A   D E   C A M B I O S         *
002300******************************************************************
002400* FECHA       PROG   TICKET      DESCRIPCION                      *
002500* ----------  -----  ----------  ------------------------------- *EDR001
002600* 28/03/1994  EDR    BPM-104420  VERSION INICIAL, 3 PLANTILLAS    *EDR001
002700*                                FIJAS EN TABLA DE MEMORIA        *EDR001
002800* 19/11/1998  PEDR   BPM-105313  REVISION DE FECHA/HORA PARA EL   *EDR002
002900*                                CAMBIO DE SIGLO 2000             *EDR002
003000* 14/02/2002  EDR    BPM-105790  SE AGREGA RECHAZO DE OPCIONES DE *EDR003
003100*                                PLANTILLA NO VALIDAS             *EDR003
003200* 23/10/2012  PEDR   BPM-107790  SE AGREGA EL ARCHIVO DE          *EDR004
003300*                                PLANTILLAS EXTERNO MSGTPL        *EDR004
003400* 15/06/2013  EDR    BPM-108420  CONTADORES DE ARMADO A NIVEL 77, *EDR005
003500*                                VISTA DE 2 LINEAS PARA MENSAJES  *EDR005
003600*                                LARGOS (WKS-MENSAJE-R)           *EDR005
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT CNTREQ ASSIGN TO CNTREQ
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            FILE STATUS  IS FS-CNTREQ.
004700
004800     SELECT MSGTPL ASSIGN TO MSGTPL
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS  IS FS-MSGTPL.
005100
005200     SELECT CUSLOG ASSIGN TO CUSLOG
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS  IS FS-CUSLOG.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800*   SOLICITUDES DE CONTACTO A CLIENTE
005900 FD  CNTREQ.
006000     COPY CNTREQ.
006100*   PLANTILLAS DE MENSAJE (CARGADAS EN TABLA AL INICIO)
006200 FD  MSGTPL.
006300     COPY MSGTPL.
006400*   BITACORA DE CONTACTOS CON CLIENTES
006500 FD  CUSLOG.
006600     COPY CUSLOG.
006700
006800 WORKING-STORAGE SECTION.
006900******************************************************************
007000*           RECURSOS RUTINAS DE VALIDACION FILE-STATUS           *
007100******************************************************************
007200 01  WKS-FS-STATUS.
007300     05  FS-CNTREQ                 PIC 9(02) VALUE ZEROES.
007400     05  FS-MSGTPL                 PIC 9(02) VALUE ZEROES.
007500     05  FS-CUSLOG                 PIC 9(02) VALUE ZEROES.
007600
007700******************************************************************
007800*              TABLA DE PLANTILLAS DE MENSAJE (EN MEMORIA)       *
007900******************************************************************
008000 01  WKS-TABLA-PLANTILLAS.
008100     05  WKS-PLANTILLA OCCURS 3 TIMES
008200                       INDEXED BY WKS-IDX-TPL.
008300         10  WKS-TPL-CHOICE        PIC 9(01).
008400         10  WKS-TPL-TEXT          PIC X(80).
008500
008600 01  WKS-FLAGS.
008700     05  WKS-FIN-MSGTPL            PIC 9(01) VALUE ZEROES.
008800         88  FIN-MSGTPL                      VALUE 1.
008900     05  WKS-FIN-CNTREQ            PIC 9(01) VALUE ZEROES.
009000         88  FIN-CNTREQ                      VALUE 1.
009100     05  WKS-PLANTILLA-ENCONTRADA  PIC 9(01) VALUE ZEROES.
009200         88  PLANTILLA-OK                    VALUE 1.
009300
009400 01  WKS-CONTADORES.
009500     05  WKS-TPL-CARGADAS          PIC 9(03) COMP VALUE ZEROES.
009600     05  WKS-REG-LEIDOS            PIC 9(07) COMP VALUE ZEROES.
009700     05  WKS-REG-GRABADOS          PIC 9(07) COMP VALUE ZEROES.
009800     05  WKS-REG-RECHAZADOS        PIC 9(07) COMP VALUE ZEROES.
009900
010000******************************************************************
010100*           AREA DE TRABAJO PARA ARMADO DEL MENSAJE              *
010200*           EDR005: WKS-MENSAJE-R PARTE EL MENSAJE EN DOS LINEAS *
010300*           DE 80 POSICIONES PARA DESPLIEGUE EN CONSOLA/REPORTE  *
010400******************************************************************
010500 01  WKS-MENSAJE-ARMADO           PIC X(160) VALUE SPACES.
010600 01  WKS-MENSAJE-R REDEFINES WKS-MENSAJE-ARMADO.
010700     05  WKS-MSG-LINEA-1          PIC X(80).
010800     05  WKS-MSG-LINEA-2          PIC X(80).
010900
011000*           EDR005: CONTADORES Y PUNTEROS DE ARMADO, NIVEL 77
011100*           SEGUN EL ESTANDAR DEL TALLER PARA CAMPOS SUELTOS
011200 77  WKS-SRC-PLANTILLA            PIC X(80)  VALUE SPACES.
011300 77  WKS-SRC-LEN                  PIC 9(03) COMP VALUE ZEROES.
011400 77  WKS-POS                      PIC 9(03) COMP VALUE ZEROES.
011500 77  WKS-OUT-PTR                  PIC 9(03) COMP VALUE ZEROES.
011600 77  WKS-NAME-LEN                 PIC 9(02) COMP VALUE ZEROES.
011700 77  WKS-ORDER-LEN                PIC 9(02) COMP VALUE ZEROES.
011800 77  WKS-SCAN-IDX                 PIC 9(02) COMP VALUE ZEROES.
011900
012000 01  WKS-FECHA-HORA.
012100     05  WKS-FECHA                 PIC 9(08) VALUE ZEROES.
012200     05  WKS-FECHA-R REDEFINES WKS-FECHA.
012300         10  WKS-ANIO              PIC 9(04).
012400         10  WKS-MES               PIC 9(02).
012500         10  WKS-DIA               PIC 9(02).
012600     05  WKS-HORA                  PIC 9(08) VALUE ZEROES.
012700     05  WKS-HORA-R REDEFINES WKS-HORA.
012800         10  WKS-HH                PIC 9(02).
012900         10  WKS-MM                PIC 9(02).
013000         10  WKS-SS                PIC 9(02).
013100         10  FILLER                PIC 9(02).
013200
013300 01  WKS-TIMESTAMP-EDIT.
013400     05  WKS-TS-ANIO               PIC 9(04).
013500     05  FILLER                    PIC X(01) VALUE '-'.
013600     05  WKS-TS-MES                PIC 9(02).
013700     05  FILLER                    PIC X(01) VALUE '-'.
013800     05  WKS-TS-DIA                PIC 9(02).
013900     05  FILLER                    PIC X(01) VALUE SPACE.
014000     05  WKS-TS-HH                 PIC 9(02).
014100     05  FILLER                    PIC X(01) VALUE ':'.
014200     05  WKS-TS-MM                 PIC 9(02).
014300     05  FILLER                    PIC X(01) VALUE ':'.
014400     05  WKS-TS-SS                 PIC 9(02).
014500
014600******************************************************************
014700 PROCEDURE DIVISION.
014800******************************************************************
014900 000-MAIN SECTION.
015000     PERFORM 110-APERTURA-ARCHIVOS
015100     PERFORM 120-CARGA-PLANTILLAS UNTIL FIN-MSGTPL
015200     PERFORM 200-PROCESA-SOLICITUDES UNTIL FIN-CNTREQ
015300     PERFORM 140-ESTADISTICAS
015400     PERFORM 150-CIERRA-ARCHIVOS
015500     STOP RUN.
015600 000-MAIN-E. EXIT.
015700
015800 110-APERTURA-ARCHIVOS SECTION.
015900     OPEN INPUT  CNTREQ
016000     OPEN INPUT  MSGTPL
016100     OPEN EXTEND CUSLOG
016200     IF FS-CUSLOG = 35
016300        CLOSE CUSLOG
016400        OPEN OUTPUT CUSLOG
016500     END-IF
016600     IF FS-CNTREQ NOT = 0 OR FS-MSGTPL NOT = 0 OR (FS-CUSLOG NOT
016700        = 0 AND FS-CUSLOG NOT = 35)
016800        DISPLAY "================================================"
016900        DISPLAY "    ERROR AL ABRIR ARCHIVOS DE ARCF040          "
017000        DISPLAY " FILE STATUS CNTREQ : (" FS-CNTREQ ")"
017100        DISPLAY " FILE STATUS MSGTPL : (" FS-MSGTPL ")"
017200        DISPLAY " FILE STATUS CUSLOG : (" FS-CUSLOG ")"
017300        DISPLAY "================================================"
017400        MOVE 91 TO RETURN-CODE
017500        STOP RUN
017600     END-IF.
017700 110-APERTURA-ARCHIVOS-E. EXIT.
017800
017900*--------> CARGA DE PLANTILLAS DE MENSAJE A MEMORIA
018000 120-CARGA-PLANTILLAS SECTION.
018100     READ MSGTPL
018200          AT END SET FIN-MSGTPL TO TRUE
018300     END-READ
018400     IF NOT FIN-MSGTPL
018500        ADD 1 TO WKS-TPL-CARGADAS
018600        MOVE MG-CHOICE TO WKS-TPL-CHOICE (WKS-TPL-CARGADAS)
018700        MOVE MG-TEXT   TO WKS-TPL-TEXT   (WKS-TPL-CARGADAS)
018800     END-IF.
018900 120-CARGA-PLANTILLAS-E. EXIT.
019000
019100*--------> CICLO DE LECTURA Y PROCESO DE SOLICITUDES
019200 200-PROCESA-SOLICITUDES SECTION.
019300     READ CNTREQ
019400          AT END SET FIN-CNTREQ TO TRUE
019500     END-READ
019600     IF NOT FIN-CNTREQ
019700        ADD 1 TO WKS-REG-LEIDOS
019800        PERFORM 210-BUSCA-PLANTILLA
019900        IF PLANTILLA-OK
020000           PERFORM 220-ARMA-MENSAJE
020100           PERFORM 230-ESCRIBE-BITACORA
020200        ELSE
020300           DISPLAY "Invalid choice."
020400           ADD 1 TO WKS-REG-RECHAZADOS
020500        END-IF
020600     END-IF.
020700 200-PROCESA-SOLICITUDES-E. EXIT.
020800
020900*--------> BUSQUEDA DE LA PLANTILLA SOLICITADA EN LA TABLA
021000 210-BUSCA-PLANTILLA SECTION.
021100     MOVE 0 TO WKS-PLANTILLA-ENCONTRADA
021200     SET WKS-IDX-TPL TO 1
021300     SEARCH WKS-PLANTILLA
021400        AT END
021500           CONTINUE
021600        WHEN WKS-TPL-CHOICE (WKS-IDX-TPL) = CN-CHOICE
021700           MOVE 1 TO WKS-PLANTILLA-ENCONTRADA
021800     END-SEARCH.
021900 210-BUSCA-PLANTILLA-E. EXIT.
022000
022100*--------> SUSTITUYE {NAME} Y {ORDER} EN EL TEXTO DE LA PLANTILLA
022200 220-ARMA-MENSAJE SECTION.
022300     MOVE WKS-TPL-TEXT (WKS-IDX-TPL) TO WKS-SRC-PLANTILLA
022400     PERFORM 221-CALCULA-LARGO-PLANTILLA
022500     PERFORM 222-CALCULA-LARGO-NOMBRE
022600     PERFORM 223-CALCULA-LARGO-ORDEN
022700
022800     MOVE SPACES TO WKS-MENSAJE-ARMADO
022900     MOVE 1      TO WKS-POS
023000     MOVE 1      TO WKS-OUT-PTR
023100
023200     PERFORM 225-SUSTITUYE-MARCADOR UNTIL WKS-POS > WKS-SRC-LEN
023300
023400*        EDR005: EL MENSAJE SE DESPLIEGA EN DOS LINEAS DE 80
023500*        POSICIONES VIA WKS-MENSAJE-R, NO EL BUFFER COMPLETO
023600     DISPLAY "------------------------------------------------"
023700     DISPLAY WKS-MSG-LINEA-1
023800     IF WKS-MSG-LINEA-2 NOT = SPACES
023900        DISPLAY WKS-MSG-LINEA-2
024000     END-IF
024100     DISPLAY "------------------------------------------------".
024200 220-ARMA-MENSAJE-E. EXIT.
024300
024400*--------> DETERMINA EL LARGO UTIL (SIN ESPACIOS A LA DERECHA)
024500*           DEL TEXTO DE LA PLANTILLA SELECCIONADA
024600 221-CALCULA-LARGO-PLANTILLA SECTION.
024700     PERFORM 221A-RETROCEDE-UN-CARACTER
024800        VARYING WKS-SCAN-IDX FROM 80 BY -1
024900        UNTIL WKS-SCAN-IDX = 0
025000        OR WKS-SRC-PLANTILLA (WKS-SCAN-IDX:1) NOT = SPACE
025100     MOVE WKS-SCAN-IDX TO WKS-SRC-LEN.
025200 221-CALCULA-LARGO-PLANTILLA-E. EXIT.
025300
025400*--------> DETERMINA EL LARGO UTIL DEL NOMBRE DEL CLIENTE
025500 222-CALCULA-LARGO-NOMBRE SECTION.
025600     PERFORM 221A-RETROCEDE-UN-CARACTER
025700        VARYING WKS-SCAN-IDX FROM 30 BY -1
025800        UNTIL WKS-SCAN-IDX = 0
025900        OR CN-NAME (WKS-SCAN-IDX:1) NOT = SPACE
026000     MOVE WKS-SCAN-IDX TO WKS-NAME-LEN
026100     IF WKS-NAME-LEN = 0
026200        MOVE 1 TO WKS-NAME-LEN
026300     END-IF.
026400 222-CALCULA-LARGO-NOMBRE-E. EXIT.
026500
026600*--------> DETERMINA EL LARGO UTIL DE LA ORDEN DEL CLIENTE
026700 223-CALCULA-LARGO-ORDEN SECTION.
026800     PERFORM 221A-RETROCEDE-UN-CARACTER
026900        VARYING WKS-SCAN-IDX FROM 40 BY -1
027000        UNTIL WKS-SCAN-IDX = 0
027100        OR CN-ORDER (WKS-SCAN-IDX:1) NOT = SPACE
027200     MOVE WKS-SCAN-IDX TO WKS-ORDER-LEN
027300     IF WKS-ORDER-LEN = 0
027400        MOVE 1 TO WKS-ORDER-LEN
027500     END-IF.
027600 223-CALCULA-LARGO-ORDEN-E. EXIT.
027700
027800*--------> CUERPO VACIO USADO POR EL RECORRIDO DE RETROCESO
027900*           DE LAS RUTINAS 221/222/223 (SOLO AVANZA EL INDICE)
028000 221A-RETROCEDE-UN-CARACTER SECTION.
028100     CONTINUE.
028200 221A-RETROCEDE-UN-CARACTER-E. EXIT.
028300
028400*--------> AVANZA UNA POSICION EN LA PLANTILLA, REEMPLAZANDO
028500*           UN MARCADOR SI LO ENCUENTRA EN LA POSICION ACTUAL
028600 225-SUSTITUYE-MARCADOR SECTION.
028700     EVALUATE TRUE
028800        WHEN WKS-POS + 5 <= WKS-SRC-LEN AND
028900             WKS-SRC-PLANTILLA (WKS-POS:6) = '{name}'
029000           STRING CN-NAME (1:WKS-NAME-LEN) DELIMITED BY SIZE
029100                  INTO WKS-MENSAJE-ARMADO
029200                  WITH POINTER WKS-OUT-PTR
029300           END-STRING
029400           ADD 6 TO WKS-POS
029500        WHEN WKS-POS + 6 <= WKS-SRC-LEN AND
029600             WKS-SRC-PLANTILLA (WKS-POS:7) = '{order}'
029700           STRING CN-ORDER (1:WKS-ORDER-LEN) DELIMITED BY SIZE
029800                  INTO WKS-MENSAJE-ARMADO
029900                  WITH POINTER WKS-OUT-PTR
030000           END-STRING
030100           ADD 7 TO WKS-POS
030200        WHEN OTHER
030300           STRING WKS-SRC-PLANTILLA (WKS-POS:1) DELIMITED BY SIZE
030400                  INTO WKS-MENSAJE-ARMADO
030500                  WITH POINTER WKS-OUT-PTR
030600           END-STRING
030700           ADD 1 TO WKS-POS
030800     END-EVALUATE.
030900 225-SUSTITUYE-MARCADOR-E. EXIT.
031000
031100*--------> AGREGA EL CONTACTO A LA BITACORA DE CLIENTES
031200 230-ESCRIBE-BITACORA SECTION.
031300     ACCEPT WKS-FECHA FROM DATE YYYYMMDD
031400     ACCEPT WKS-HORA  FROM TIME
031500     MOVE WKS-ANIO           TO WKS-TS-ANIO
031600     MOVE WKS-MES            TO WKS-TS-MES
031700     MOVE WKS-DIA            TO WKS-TS-DIA
031800     MOVE WKS-HH             TO WKS-TS-HH
031900     MOVE WKS-MM             TO WKS-TS-MM
032000     MOVE WKS-SS             TO WKS-TS-SS
032100
032200     INITIALIZE CL-REG
032300     MOVE CN-NAME            TO CL-NAME
032400     MOVE CN-ORDER           TO CL-ORDER
032500     MOVE CN-METHOD          TO CL-METHOD
032600     MOVE WKS-TIMESTAMP-EDIT TO CL-TIMESTAMP
032700
032800     WRITE CL-REG
032900     IF FS-CUSLOG NOT = 0
033000        DISPLAY "ERROR AL GRABAR CUSLOG, STATUS: " FS-CUSLOG
033100     ELSE
033200        ADD 1 TO WKS-REG-GRABADOS
033300     END-IF.
033400 230-ESCRIBE-BITACORA-E. EXIT.
033500
033600 140-ESTADISTICAS SECTION.
033700     DISPLAY ">>>>>>>>>>>>>>>>>>> ESTADISTICAS <<<<<<<<<<<<<<<<<<"
033800     DISPLAY "||  PLANTILLAS CARGADAS   : (" WKS-TPL-CARGADAS ")"
033900     DISPLAY "||  SOLICITUDES LEIDAS    : (" WKS-REG-LEIDOS ")"
034000     DISPLAY "||  CONTACTOS GRABADOS    : (" WKS-REG-GRABADOS ")"
034100     DISPLAY "||  SOLICITUDES RECHAZADAS: (" WKS-REG-RECHAZADOS
034200             ")"
034300     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>".
034400 140-ESTADISTICAS-E. EXIT.
034500
034600 150-CIERRA-ARCHIVOS SECTION.
034700     CLOSE CNTREQ
034800     CLOSE MSGTPL
034900     CLOSE CUSLOG.
035000 150-CIERRA-ARCHIVOS-E. EXIT.
