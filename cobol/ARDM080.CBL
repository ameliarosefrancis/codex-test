000100******************************************************************
000200*    APLICACION  : AMELIAROSE - SEGURIDAD DE CORREO                *
000300*    PROGRAMA    : ARDM080                                        *
000400*    TIPO        : BATCH                                          *
000500*    DESCRIPCION : LEE EL DETALLE DE REPORTES DMARC, ACUMULA      *
000600*                : TOTALES/ACEPTADOS/RECHAZADOS POR IP DE ORIGEN  *
000700*                : Y EMITE EL RESUMEN POR IP CON SU PORCENTAJE DE *
000800*                : CUMPLIMIENTO, ADEMAS DEL REPORTE COLUMNAR Y EL *
000900*                : RENGLON DE GRAN TOTAL.                         *
001000*    ARCHIVOS    : DMRDTL=E, DMRSUM=S                             *
001100*    ACCION (ES) : NINGUNA (UN SOLO PASO)                         *
001200*    BPM/RATIONAL: 104427                                         *
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.     ARDM080.
001600 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
001700 INSTALLATION.   TALLER AMELIAROSE - DEPTO DE SISTEMAS.
001800 DATE-WRITTEN.   02/05/1994.
001900 DATE-COMPILED.
002000 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
002100******************************************************************
002200*                   B I T A C O R A   D E   C A M B I O S         *
002300******************************************************************
002400* FECHA       PROG   TICKET      DESCRIPCION                      *
002500* ----------  -----  ----------  ------------------------------- *EDR001
002600* 02/05/1994  EDR    BPM-104427  VERSION INICIAL, ACUMULA POR IP  *EDR001
002700*                                DE ORIGEN Y CALCULA EL PORCEN-   *EDR001
002800*                                TAJE DE CUMPLIMIENTO             *EDR001
002900* 19/11/1998  PEDR   BPM-105318  REVISION DE SIGLO 2000, SIN      *EDR002
003000*                                CAMPOS DE FECHA EN ESTE PROGRAMA *EDR002
003100* 14/06/2011  EDR    BPM-107480  SE AGREGA EL RENGLON DE GRAN     *EDR003
003200*                                TOTAL AL REPORTE COLUMNAR        *EDR003
003300* 03/03/2015  EDR    BPM-108022  SE VALIDA QUE EL CONTADOR VENGA  *EDR004
003400*                                NUMERICO; SI NO, SE CUENTA COMO  *EDR004
003500*                                UN SOLO MENSAJE                  *EDR004
003600* 19/10/2015  EDR    BPM-108110  SE AGREGA FECHA/HORA DE CORRIDA  *EDR005
003700*                                AL ENCABEZADO DEL RESUMEN        *EDR005
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT DMRDTL ASSIGN TO DMRDTL
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS  IS FS-DMRDTL.
004800
004900     SELECT DMRSUM ASSIGN TO DMRSUM
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS  IS FS-DMRSUM.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500*   DETALLE DE REPORTES DMARC RECIBIDOS
005600 FD  DMRDTL.
005700     COPY DMRDTL.
005800*   RESUMEN DE CUMPLIMIENTO POR IP DE ORIGEN
005900 FD  DMRSUM.
006000     COPY DMRSUM.
006100
006200 WORKING-STORAGE SECTION.
006300******************************************************************
006400*           RECURSOS RUTINAS DE VALIDACION FILE-STATUS           *
006500******************************************************************
006600 01  WKS-FS-STATUS.
006700     05  FS-DMRDTL                 PIC 9(02) VALUE ZEROES.
006800     05  FS-DMRSUM                 PIC 9(02) VALUE ZEROES.
006900
007000 01  WKS-FLAGS.
007100     05  WKS-FIN-DMRDTL            PIC 9(01) VALUE ZEROES.
007200         88  FIN-DMRDTL                      VALUE 1.
007300
007400 01  WKS-CONTADORES.
007500     05  WKS-REG-LEIDOS            PIC 9(09) COMP VALUE ZEROES.
007600     05  WKS-TOTAL-IPS             PIC 9(05) COMP VALUE ZEROES.
007700
007800*           EDR005: FECHA/HORA DE CORRIDA PARA EL ENCABEZADO,
007900*           MISMO PATRON DE DESGLOSE USADO EN EL RESTO DEL TALLER
008000 01  WKS-FECHA-HORA.
008100     05  WKS-FECHA                 PIC 9(08) VALUE ZEROES.
008200     05  WKS-FECHA-R REDEFINES WKS-FECHA.
008300         10  WKS-ANIO              PIC 9(04).
008400         10  WKS-MES               PIC 9(02).
008500         10  WKS-DIA               PIC 9(02).
008600     05  WKS-HORA                  PIC 9(08) VALUE ZEROES.
008700     05  WKS-HORA-R REDEFINES WKS-HORA.
008800         10  WKS-HH                PIC 9(02).
008900         10  WKS-MM                PIC 9(02).
009000         10  WKS-SS                PIC 9(02).
009100         10  FILLER                PIC 9(02).
009200
009300******************************************************************
009400*        AREA DE TRABAJO DEL RENGLON DMARC EN PROCESO             *
009500*        EDR005: CAMPOS SUELTOS A NIVEL 77                        *
009600******************************************************************
009700 77  WKS-DKIM-MAYUS                PIC X(04) VALUE SPACES.
009800 77  WKS-SPF-MAYUS                 PIC X(04) VALUE SPACES.
009900 77  WKS-CUENTA-MSJ                PIC 9(07) COMP VALUE ZEROES.
010000
010100******************************************************************
010200*        TABLA EN MEMORIA DE ACUMULADOS POR IP DE ORIGEN          *
010300******************************************************************
010400 01  WKS-TABLA-IPS.
010500     05  WKS-ENTRADA-IP OCCURS 200 TIMES
010600                        INDEXED BY WKS-IDX-IP, WKS-IDX-BUSCA.
010700         10  WKS-TI-SOURCE-IP      PIC X(15).
010800         10  WKS-TI-TOTAL          PIC 9(09) COMP.
010900         10  WKS-TI-PASS           PIC 9(09) COMP.
011000         10  WKS-TI-FAIL           PIC 9(09) COMP.
011100
011200 01  WKS-GRAN-TOTAL.
011300     05  WKS-GT-MENSAJES           PIC 9(09) COMP VALUE ZEROES.
011400     05  WKS-GT-PASS               PIC 9(09) COMP VALUE ZEROES.
011500     05  WKS-GT-FAIL               PIC 9(09) COMP VALUE ZEROES.
011600     05  WKS-GT-PCT                PIC 9(03)V99 VALUE ZEROES.
011700
011800******************************************************************
011900*         AREA PARA EL REPORTE COLUMNAR (REDEFINES)               *
012000******************************************************************
012100 01  WKS-LINEA-RPT                 PIC X(80) VALUE SPACES.
012200 01  WKS-LIN-DETALLE REDEFINES WKS-LINEA-RPT.
012300     05  WKS-LD-IP                 PIC X(15).
012400     05  FILLER                    PIC X(02).
012500     05  WKS-LD-TOTAL              PIC ZZZ,ZZZ,ZZ9.
012600     05  FILLER                    PIC X(02).
012700     05  WKS-LD-PASS               PIC ZZZ,ZZZ,ZZ9.
012800     05  FILLER                    PIC X(02).
012900     05  WKS-LD-FAIL               PIC ZZZ,ZZZ,ZZ9.
013000     05  FILLER                    PIC X(02).
013100     05  WKS-LD-PCT                PIC ZZ9.99.
013200     05  FILLER                    PIC X(03).
013300     05  WKS-LD-FLAG               PIC X(03).
013400     05  FILLER                    PIC X(17).
013500
013600******************************************************************
013700 PROCEDURE DIVISION.
013800******************************************************************
013900 000-MAIN SECTION.
014000     PERFORM 110-APERTURA-ARCHIVOS
014100     PERFORM 200-ACUMULA-DETALLE UNTIL FIN-DMRDTL
014200     PERFORM 300-EMITE-RESUMEN
014300     PERFORM 150-CIERRA-ARCHIVOS
014400     STOP RUN.
014500 000-MAIN-E. EXIT.
014600
014700 110-APERTURA-ARCHIVOS SECTION.
014800     OPEN INPUT  DMRDTL
014900     OPEN OUTPUT DMRSUM
015000     IF FS-DMRDTL NOT = 0 OR FS-DMRSUM NOT = 0
015100        DISPLAY "================================================"
015200        DISPLAY "    ERROR AL ABRIR ARCHIVOS DE ARDM080          "
015300        DISPLAY " FILE STATUS DMRDTL : (" FS-DMRDTL ")"
015400        DISPLAY " FILE STATUS DMRSUM : (" FS-DMRSUM ")"
015500        DISPLAY "================================================"
015600        MOVE 91 TO RETURN-CODE
015700        STOP RUN
015800     END-IF
015900     ACCEPT WKS-FECHA FROM DATE YYYYMMDD
016000     ACCEPT WKS-HORA  FROM TIME.
016100 110-APERTURA-ARCHIVOS-E. EXIT.
016200
016300*--------> LECTURA Y ACUMULACION POR IP DE ORIGEN
016400 200-ACUMULA-DETALLE SECTION.
016500     READ DMRDTL
016600          AT END SET FIN-DMRDTL TO TRUE
016700     END-READ
016800     IF NOT FIN-DMRDTL
016900        ADD 1 TO WKS-REG-LEIDOS
017000        IF DM-COUNT IS NUMERIC
017100           MOVE DM-COUNT TO WKS-CUENTA-MSJ
017200        ELSE
017300           MOVE 1 TO WKS-CUENTA-MSJ
017400        END-IF
017500        MOVE DM-DKIM TO WKS-DKIM-MAYUS
017600        MOVE DM-SPF  TO WKS-SPF-MAYUS
017700        INSPECT WKS-DKIM-MAYUS CONVERTING
017800                "abcdefghijklmnopqrstuvwxyz"
017900             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
018000        INSPECT WKS-SPF-MAYUS CONVERTING
018100                "abcdefghijklmnopqrstuvwxyz"
018200             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
018300        PERFORM 210-BUSCA-O-AGREGA-IP
018400        ADD WKS-CUENTA-MSJ TO WKS-TI-TOTAL (WKS-IDX-IP)
018500        IF WKS-DKIM-MAYUS = "PASS" AND WKS-SPF-MAYUS = "PASS"
018600           ADD WKS-CUENTA-MSJ TO WKS-TI-PASS (WKS-IDX-IP)
018700        ELSE
018800           ADD WKS-CUENTA-MSJ TO WKS-TI-FAIL (WKS-IDX-IP)
018900        END-IF
019000     END-IF.
019100 200-ACUMULA-DETALLE-E. EXIT.
019200
019300*--------> BUSQUEDA LINEAL DE LA IP; SI NO EXISTE SE AGREGA
019400 210-BUSCA-O-AGREGA-IP SECTION.
019500     SET WKS-IDX-BUSCA TO 1
019600     SEARCH WKS-ENTRADA-IP
019700        AT END
019800           IF WKS-TOTAL-IPS < 200
019900              ADD 1 TO WKS-TOTAL-IPS
020000              SET WKS-IDX-IP TO WKS-TOTAL-IPS
020100              MOVE DM-SOURCE-IP TO WKS-TI-SOURCE-IP (WKS-IDX-IP)
020200              MOVE 0 TO WKS-TI-TOTAL (WKS-IDX-IP)
020300              MOVE 0 TO WKS-TI-PASS  (WKS-IDX-IP)
020400              MOVE 0 TO WKS-TI-FAIL  (WKS-IDX-IP)
020500           ELSE
020600              DISPLAY "TABLA DE IPS LLENA, SE DESCARTA: "
020700                      DM-SOURCE-IP
020800              SET WKS-IDX-IP TO 1
020900           END-IF
021000        WHEN WKS-TI-SOURCE-IP (WKS-IDX-BUSCA) = DM-SOURCE-IP
021100           SET WKS-IDX-IP TO WKS-IDX-BUSCA
021200     END-SEARCH.
021300 210-BUSCA-O-AGREGA-IP-E. EXIT.
021400
021500*--------> GRABA EL RESUMEN POR IP Y EL REPORTE COLUMNAR
021600 300-EMITE-RESUMEN SECTION.
021700     IF WKS-REG-LEIDOS = 0
021800        DISPLAY "No records found."
021900     ELSE
022000        DISPLAY "=============================================="
022100        DISPLAY " RESUMEN DMARC POR IP DE ORIGEN - " WKS-ANIO "/"
022200                WKS-MES "/" WKS-DIA " " WKS-HH ":" WKS-MM ":"
022300                WKS-SS
022400        DISPLAY "=============================================="
022500        DISPLAY "SOURCE IP       TOTAL    PASSES    FAILS   PCT%"
022600        PERFORM 310-EMITE-UNA-IP
022700           VARYING WKS-IDX-IP FROM 1 BY 1
022800           UNTIL WKS-IDX-IP > WKS-TOTAL-IPS
022900        PERFORM 320-EMITE-GRAN-TOTAL
023000     END-IF.
023100 300-EMITE-RESUMEN-E. EXIT.
023200
023300 310-EMITE-UNA-IP SECTION.
023400     MOVE SPACES TO WKS-LINEA-RPT
023500     MOVE WKS-TI-SOURCE-IP (WKS-IDX-IP) TO WKS-LD-IP
023600     MOVE WKS-TI-TOTAL     (WKS-IDX-IP) TO WKS-LD-TOTAL
023700     MOVE WKS-TI-PASS      (WKS-IDX-IP) TO WKS-LD-PASS
023800     MOVE WKS-TI-FAIL      (WKS-IDX-IP) TO WKS-LD-FAIL
023900     IF WKS-TI-TOTAL (WKS-IDX-IP) > 0
024000        COMPUTE DS-COMPLIANCE-PCT ROUNDED =
024100           WKS-TI-PASS (WKS-IDX-IP) / WKS-TI-TOTAL (WKS-IDX-IP)
024200           * 100
024300     ELSE
024400        MOVE 0 TO DS-COMPLIANCE-PCT
024500     END-IF
024600     MOVE DS-COMPLIANCE-PCT TO WKS-LD-PCT
024700     IF DS-COMPLIANCE-PCT >= 80
024800        MOVE "OK " TO WKS-LD-FLAG
024900        SET DS-CUMPLE TO TRUE
025000     ELSE
025100        MOVE "BAD" TO WKS-LD-FLAG
025200        SET DS-NO-CUMPLE TO TRUE
025300     END-IF
025400     DISPLAY WKS-LINEA-RPT
025500
025600     MOVE WKS-TI-SOURCE-IP (WKS-IDX-IP) TO DS-SOURCE-IP
025700     MOVE WKS-TI-TOTAL     (WKS-IDX-IP) TO DS-TOTAL
025800     MOVE WKS-TI-PASS      (WKS-IDX-IP) TO DS-PASS
025900     MOVE WKS-TI-FAIL      (WKS-IDX-IP) TO DS-FAIL
026000     WRITE DS-REG
026100     IF FS-DMRSUM NOT = 0
026200        DISPLAY "ERROR AL GRABAR DMRSUM, STATUS: " FS-DMRSUM
026300     END-IF
026400
026500     ADD WKS-TI-TOTAL (WKS-IDX-IP) TO WKS-GT-MENSAJES
026600     ADD WKS-TI-PASS  (WKS-IDX-IP) TO WKS-GT-PASS
026700     ADD WKS-TI-FAIL  (WKS-IDX-IP) TO WKS-GT-FAIL.
026800 310-EMITE-UNA-IP-E. EXIT.
026900
027000*--------> RENGLON DE GRAN TOTAL DEL REPORTE COLUMNAR
027100 320-EMITE-GRAN-TOTAL SECTION.
027200     IF WKS-GT-MENSAJES > 0
027300        COMPUTE WKS-GT-PCT ROUNDED =
027400           WKS-GT-PASS / WKS-GT-MENSAJES * 100
027500     ELSE
027600        MOVE 0 TO WKS-GT-PCT
027700     END-IF
027800     MOVE SPACES TO WKS-LINEA-RPT
027900     MOVE "GRAND TOTAL"     TO WKS-LD-IP
028000     MOVE WKS-GT-MENSAJES   TO WKS-LD-TOTAL
028100     MOVE WKS-GT-PASS       TO WKS-LD-PASS
028200     MOVE WKS-GT-FAIL       TO WKS-LD-FAIL
028300     MOVE WKS-GT-PCT        TO WKS-LD-PCT
028400     IF WKS-GT-PCT >= 80
028500        MOVE "OK "          TO WKS-LD-FLAG
028600     ELSE
028700        MOVE "BAD"          TO WKS-LD-FLAG
028800     END-IF
028900     DISPLAY "--------------------------------------------"
029000     DISPLAY WKS-LINEA-RPT.
029100 320-EMITE-GRAN-TOTAL-E. EXIT.
029200
029300 150-CIERRA-ARCHIVOS SECTION.
029400     CLOSE DMRDTL
029500     CLOSE DMRSUM.
029600 150-CIERRA-ARCHIVOS-E. EXIT.
