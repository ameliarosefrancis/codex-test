000100******************************************************************
000200*    APLICACION  : AMELIAROSE - ORDENES DE TRABAJO                *
000300*    PROGRAMA    : ARJC070                                        *
000400*    TIPO        : BATCH                                          *
000500*    DESCRIPCION : LEE EL ARCHIVO DE TEXTO LIBRE DE UNA ORDEN,    *
000600*                : EXTRAE LOS CAMPOS ETIQUETADOS (CUSTOMER,       *
000700*                : PRODUCT, MATERIAL, DUE, NOTES), ARMA LA        *
000800*                : TARJETA DE TRABAJO CON UN ID GENERADO, Y       *
000900*                : ESCRIBE EL REGISTRO DE DATOS Y EL RESUMEN      *
001000*                : LEGIBLE DE LA ORDEN PROCESADA.                 *
001100*    ARCHIVOS    : ORDTXT=E, JOBCRD=S, JOBSUM=S                   *
001200*    ACCION (ES) : NINGUNA (UN SOLO PASO)                         *
001300*    BPM/RATIONAL: 104423                                         *
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.     ARJC070.
001700 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
001800 INSTALLATION.   TALLER AMELIAROSE - DEPTO DE SISTEMAS.
001900 DATE-WRITTEN.   18/04/1994.
002000 DATE-COMPILED.
002100 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
002200******************************************************************
002300*                   B I T A C O R A   D E   C A M B I O S         *
002400******************************************************************
002500* FECHA       PROG   TICKET      DESCRIPCION                      *
002600* ----------  -----  ----------  ------------------------------- *EDR001
002700* 18/04/1994  EDR    BPM-104423  VERSION INICIAL, SOLO ETIQUETAS  *EDR001
002800*                                SEPARADAS POR DOS PUNTOS         *EDR001
002900* 30/01/1997  EDR    BPM-104980  SE ACEPTA GUION O ESPACIO COMO   *EDR002
003000*                                SEPARADOR DE ETIQUETA            *EDR002
003100* 19/11/1998  PEDR   BPM-105316  REVISION DEL SELLO DE FECHA Y    *EDR003
003200*                                HORA DEL JOB ID PARA EL CAMBIO   *EDR003
003300*                                DE SIGLO 2000                    *EDR003
003400* 25/09/2008  EDR    BPM-107190  SE AGREGA EL RESUMEN LEGIBLE A   *EDR004
003500*                                ARCHIVO APARTE DE LA ORDEN       *EDR004
003600* 11/05/2016  EDR    BPM-108205  CAMPOS DE CONTROL DE BARRIDO A   *EDR005
003700*                                NIVEL 77; SE AGREGA VISTA DE     *EDR005
003800*                                ETIQUETA/RESTO (WKS-LINEA-R) Y   *EDR005
003900*                                AVISO DE RENGLON NO RECONOCIDO   *EDR005
003910* 02/02/2017  EDR    BPM-108318  EL JOB ID SIEMPRE INICIABA CON   *EDR006
003920*                                EL LITERAL "ORDER" SIN IMPORTAR  *EDR006
003930*                                EL ARCHIVO DE ORDEN PROCESADO;   *EDR006
003940*                                AHORA EL NOMBRE BASE SE RECIBE   *EDR006
003950*                                POR PARAMETRO (SYSIN) Y SE USA   *EDR006
003960*                                EN WKS-JI-BASE, SI VIENE VACIO   *EDR006
003970*                                SE CONSERVA EL LITERAL "ORDER"   *EDR006
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT ORDTXT ASSIGN TO ORDTXT
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS  IS FS-ORDTXT.
005000
005100     SELECT JOBCRD ASSIGN TO JOBCRD
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS  IS FS-JOBCRD.
005400
005500     SELECT JOBSUM ASSIGN TO JOBSUM
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS  IS FS-JOBSUM.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100*   TEXTO LIBRE DE LA ORDEN DE TRABAJO
006200 FD  ORDTXT.
006300     COPY ORDTXT.
006400*   TARJETA DE TRABAJO (REGISTRO DE DATOS DE LA ORDEN)
006500 FD  JOBCRD.
006600     COPY JOBCRD.
006700*   RESUMEN LEGIBLE DE LA ORDEN PROCESADA
006800 FD  JOBSUM.
006900     COPY ORDTXT REPLACING OT-REG BY JS-REG.
007000
007100 WORKING-STORAGE SECTION.
007200******************************************************************
007300*           RECURSOS RUTINAS DE VALIDACION FILE-STATUS           *
007400******************************************************************
007500 01  WKS-FS-STATUS.
007600     05  FS-ORDTXT                 PIC 9(02) VALUE ZEROES.
007700     05  FS-JOBCRD                 PIC 9(02) VALUE ZEROES.
007800     05  FS-JOBSUM                 PIC 9(02) VALUE ZEROES.
007900
008000******************************************************************
008100*              CAMPOS EXTRAIDOS DE LA ORDEN EN PROCESO           *
008200******************************************************************
008300 01  WKS-ORDEN-EXTRAIDA.
008400     05  WKS-CUSTOMER              PIC X(30) VALUE SPACES.
008500     05  WKS-CUSTOMER-VISTO        PIC 9(01) VALUE ZEROES.
008600     05  WKS-PRODUCT               PIC X(30) VALUE SPACES.
008700     05  WKS-PRODUCT-VISTO         PIC 9(01) VALUE ZEROES.
008800     05  WKS-MATERIAL              PIC X(30) VALUE SPACES.
008900     05  WKS-MATERIAL-VISTO        PIC 9(01) VALUE ZEROES.
009000     05  WKS-DUE-DATE              PIC X(20) VALUE SPACES.
009100     05  WKS-DUE-VISTO             PIC 9(01) VALUE ZEROES.
009200     05  WKS-NOTES                 PIC X(60) VALUE SPACES.
009300     05  WKS-NOTES-VISTO           PIC 9(01) VALUE ZEROES.
009400
009500 01  WKS-FLAGS.
009600     05  WKS-FIN-ORDTXT            PIC 9(01) VALUE ZEROES.
009700         88  FIN-ORDTXT                      VALUE 1.
009800
009900 01  WKS-CONTADORES.
010000     05  WKS-LINEAS-LEIDAS         PIC 9(07) COMP VALUE ZEROES.
010100     05  WKS-LINEAS-SIN-ETIQUETA   PIC 9(07) COMP VALUE ZEROES.
010200
010300******************************************************************
010400*        AREA DE TRABAJO PARA EL ANALISIS DE CADA RENGLON        *
010500*        EDR005: CAMPOS DE BARRIDO A NIVEL 77                    *
010600******************************************************************
010700 77  WKS-LARGO-ETIQUETA            PIC 9(02) COMP VALUE ZEROES.
010800 77  WKS-POS-VALOR                 PIC 9(02) COMP VALUE ZEROES.
010900 77  WKS-LARGO-VALOR               PIC 9(02) COMP VALUE ZEROES.
011000 77  WKS-SCAN-IDX                  PIC 9(02) COMP VALUE ZEROES.
011100
011200 01  WKS-VALOR-EXTRAIDO            PIC X(80) VALUE SPACES.
011300
011400*        EDR005: VISTA ETIQUETA/RESTO DEL RENGLON EN MAYUSCULAS,
011500*        USADA PARA EL AVISO DE RENGLON NO RECONOCIDO
011600 01  WKS-LINEA-MAYUS               PIC X(80) VALUE SPACES.
011700 01  WKS-LINEA-R REDEFINES WKS-LINEA-MAYUS.
011800     05  WKS-LIN-ETIQUETA          PIC X(10).
011900     05  WKS-LIN-RESTO             PIC X(70).
012000
012100******************************************************************
012200*                 ARMADO DEL IDENTIFICADOR DE LA ORDEN           *
012300******************************************************************
012400 01  WKS-FECHA-HORA.
012500     05  WKS-FECHA                 PIC 9(08) VALUE ZEROES.
012600     05  WKS-FECHA-R REDEFINES WKS-FECHA.
012700         10  WKS-ANIO              PIC 9(04).
012800         10  WKS-MES               PIC 9(02).
012900         10  WKS-DIA               PIC 9(02).
013000     05  WKS-HORA                  PIC 9(08) VALUE ZEROES.
013100     05  WKS-HORA-R REDEFINES WKS-HORA.
013200         10  WKS-HH                PIC 9(02).
013300         10  WKS-MM                PIC 9(02).
013400         10  WKS-SS                PIC 9(02).
013500         10  FILLER                PIC 9(02).
013600
013610*        EDR006: NOMBRE BASE DEL ARCHIVO DE ORDEN EN PROCESO,
013620*        RECIBIDO POR PARAMETRO (SYSIN) PARA QUE EL JOB ID
013630*        IDENTIFIQUE EL ARCHIVO FUENTE DE CADA CORRIDA
013640 01  WKS-PARM-ORDEN.
013650     05  WKS-PARM-ARCHIVO         PIC X(08) VALUE SPACES.
013660     05  FILLER                   PIC X(72) VALUE SPACES.
013670
013700 01  WKS-JOB-ID.
013800     05  WKS-JI-BASE               PIC X(08) VALUE 'ORDER   '.
013900     05  FILLER                    PIC X(01) VALUE '_'.
014000     05  WKS-JI-ANIO               PIC 9(04).
014100     05  WKS-JI-MES                PIC 9(02).
014200     05  WKS-JI-DIA                PIC 9(02).
014300     05  FILLER                    PIC X(01) VALUE '_'.
014400     05  WKS-JI-HH                 PIC 9(02).
014500     05  WKS-JI-MM                 PIC 9(02).
014600     05  WKS-JI-SS                 PIC 9(02).
014700     05  FILLER                    PIC X(14) VALUE SPACES.
014800
014900******************************************************************
015000 PROCEDURE DIVISION.
015100******************************************************************
015200 000-MAIN SECTION.
015300     PERFORM 110-APERTURA-ARCHIVOS
015400     PERFORM 200-LEE-LINEAS-ORDEN UNTIL FIN-ORDTXT
015500     PERFORM 210-RESUELVE-FALTANTES
015600     PERFORM 220-ARMA-JOB-ID
015700     PERFORM 230-ESCRIBE-TARJETA
015800     PERFORM 240-ESCRIBE-RESUMEN
015900     PERFORM 150-CIERRA-ARCHIVOS
016000     STOP RUN.
016100 000-MAIN-E. EXIT.
016200
016300 110-APERTURA-ARCHIVOS SECTION.
016400     OPEN INPUT  ORDTXT
016500     OPEN OUTPUT JOBCRD
016600     OPEN OUTPUT JOBSUM
016700     IF FS-ORDTXT NOT = 0 OR FS-JOBCRD NOT = 0 OR FS-JOBSUM NOT = 0
016800        DISPLAY "================================================"
016900        DISPLAY "    ERROR AL ABRIR ARCHIVOS DE ARJC070          "
017000        DISPLAY " FILE STATUS ORDTXT : (" FS-ORDTXT ")"
017100        DISPLAY " FILE STATUS JOBCRD : (" FS-JOBCRD ")"
017200        DISPLAY " FILE STATUS JOBSUM : (" FS-JOBSUM ")"
017300        DISPLAY "================================================"
017400        MOVE 91 TO RETURN-CODE
017500        STOP RUN
017600     END-IF.
017700 110-APERTURA-ARCHIVOS-E. EXIT.
017800
017900*--------> CICLO DE LECTURA Y EXTRACCION DE CAMPOS ETIQUETADOS
018000 200-LEE-LINEAS-ORDEN SECTION.
018100     READ ORDTXT
018200          AT END SET FIN-ORDTXT TO TRUE
018300     END-READ
018400     IF NOT FIN-ORDTXT
018500        ADD 1 TO WKS-LINEAS-LEIDAS
018600        MOVE OT-LINE TO WKS-LINEA-MAYUS
018700        INSPECT WKS-LINEA-MAYUS CONVERTING
018800                "abcdefghijklmnopqrstuvwxyz"
018900             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
019000        EVALUATE TRUE
019100           WHEN WKS-CUSTOMER-VISTO = 0 AND
019200                (WKS-LINEA-MAYUS (1:9) = "CUSTOMER:" OR
019300                 WKS-LINEA-MAYUS (1:9) = "CUSTOMER-" OR
019400                 WKS-LINEA-MAYUS (1:9) = "CUSTOMER ")
019500              MOVE 8 TO WKS-LARGO-ETIQUETA
019600              PERFORM 205-EXTRAE-VALOR
019700              MOVE WKS-VALOR-EXTRAIDO TO WKS-CUSTOMER
019800              MOVE 1 TO WKS-CUSTOMER-VISTO
019900           WHEN WKS-PRODUCT-VISTO = 0 AND
020000                (WKS-LINEA-MAYUS (1:8) = "PRODUCT:" OR
020100                 WKS-LINEA-MAYUS (1:8) = "PRODUCT-" OR
020200                 WKS-LINEA-MAYUS (1:8) = "PRODUCT ")
020300              MOVE 7 TO WKS-LARGO-ETIQUETA
020400              PERFORM 205-EXTRAE-VALOR
020500              MOVE WKS-VALOR-EXTRAIDO TO WKS-PRODUCT
020600              MOVE 1 TO WKS-PRODUCT-VISTO
020700           WHEN WKS-MATERIAL-VISTO = 0 AND
020800                (WKS-LINEA-MAYUS (1:9) = "MATERIAL:" OR
020900                 WKS-LINEA-MAYUS (1:9) = "MATERIAL-" OR
021000                 WKS-LINEA-MAYUS (1:9) = "MATERIAL ")
021100              MOVE 8 TO WKS-LARGO-ETIQUETA
021200              PERFORM 205-EXTRAE-VALOR
021300              MOVE WKS-VALOR-EXTRAIDO TO WKS-MATERIAL
021400              MOVE 1 TO WKS-MATERIAL-VISTO
021500           WHEN WKS-DUE-VISTO = 0 AND
021600                (WKS-LINEA-MAYUS (1:4) = "DUE:" OR
021700                 WKS-LINEA-MAYUS (1:4) = "DUE-" OR
021800                 WKS-LINEA-MAYUS (1:4) = "DUE ")
021900              MOVE 3 TO WKS-LARGO-ETIQUETA
022000              PERFORM 205-EXTRAE-VALOR
022100              MOVE WKS-VALOR-EXTRAIDO TO WKS-DUE-DATE
022200              MOVE 1 TO WKS-DUE-VISTO
022300           WHEN WKS-NOTES-VISTO = 0 AND
022400                (WKS-LINEA-MAYUS (1:6) = "NOTES:" OR
022500                 WKS-LINEA-MAYUS (1:6) = "NOTES-" OR
022600                 WKS-LINEA-MAYUS (1:6) = "NOTES ")
022700              MOVE 5 TO WKS-LARGO-ETIQUETA
022800              PERFORM 205-EXTRAE-VALOR
022900              MOVE WKS-VALOR-EXTRAIDO TO WKS-NOTES
023000              MOVE 1 TO WKS-NOTES-VISTO
023100           WHEN OTHER
023200              IF WKS-LINEA-MAYUS NOT = SPACES
023300                 ADD 1 TO WKS-LINEAS-SIN-ETIQUETA
023400                 DISPLAY "RENGLON SIN ETIQUETA RECONOCIDA: ("
023500                         WKS-LIN-ETIQUETA ")"
023600              END-IF
023700        END-EVALUATE
023800     END-IF.
023900 200-LEE-LINEAS-ORDEN-E. EXIT.
024000
024100*--------> EXTRAE Y RECORTA EL VALOR DESPUES DE LA ETIQUETA Y SU
024200*           SEPARADOR (WKS-LARGO-ETIQUETA CARACTERES); EL VALOR
024300*           SE TOMA DEL RENGLON ORIGINAL (OT-LINE), NO DEL
024400*           RENGLON CONVERTIDO A MAYUSCULAS
024500 205-EXTRAE-VALOR SECTION.
024600     MOVE SPACES TO WKS-VALOR-EXTRAIDO
024700     ADD 2 TO WKS-LARGO-ETIQUETA GIVING WKS-POS-VALOR
024800*        (1 POSICION DEL SEPARADOR + 1 PARA INICIAR EL RECORRIDO)
024900     PERFORM 206-SALTA-ESPACIO
025000        UNTIL WKS-POS-VALOR > 80
025100        OR OT-LINE (WKS-POS-VALOR:1) NOT = SPACE
025200
025300     IF WKS-POS-VALOR <= 80
025400        MOVE OT-LINE (WKS-POS-VALOR:) TO WKS-VALOR-EXTRAIDO
025500        PERFORM 207-RECORTA-DERECHA
025600           VARYING WKS-SCAN-IDX FROM 80 BY -1
025700           UNTIL WKS-SCAN-IDX = 0
025800           OR WKS-VALOR-EXTRAIDO (WKS-SCAN-IDX:1) NOT = SPACE
025900        IF WKS-SCAN-IDX < 80
026000           MOVE SPACES TO WKS-VALOR-EXTRAIDO (WKS-SCAN-IDX + 1:)
026100        END-IF
026200     END-IF.
026300 205-EXTRAE-VALOR-E. EXIT.
026400
026500 206-SALTA-ESPACIO SECTION.
026600     ADD 1 TO WKS-POS-VALOR.
026700 206-SALTA-ESPACIO-E. EXIT.
026800
026900 207-RECORTA-DERECHA SECTION.
027000     CONTINUE.
027100 207-RECORTA-DERECHA-E. EXIT.
027200
027300*--------> LOS CAMPOS NUNCA VISTOS RECIBEN EL LITERAL DE FALTANTE
027400 210-RESUELVE-FALTANTES SECTION.
027500     IF WKS-CUSTOMER-VISTO = 0
027600        MOVE "NOT PROVIDED" TO WKS-CUSTOMER
027700     END-IF
027800     IF WKS-PRODUCT-VISTO = 0
027900        MOVE "NOT PROVIDED" TO WKS-PRODUCT
028000     END-IF
028100     IF WKS-MATERIAL-VISTO = 0
028200        MOVE "NOT PROVIDED" TO WKS-MATERIAL
028300     END-IF
028400     IF WKS-DUE-VISTO = 0
028500        MOVE "NOT PROVIDED" TO WKS-DUE-DATE
028600     END-IF
028700     IF WKS-NOTES-VISTO = 0
028800        MOVE "NOT PROVIDED" TO WKS-NOTES
028900     END-IF.
029000 210-RESUELVE-FALTANTES-E. EXIT.
029100
029200*--------> CONSTRUYE EL IDENTIFICADOR DE LA ORDEN CON FECHA/HORA
029300 220-ARMA-JOB-ID SECTION.
029400     ACCEPT WKS-FECHA FROM DATE YYYYMMDD
029500     ACCEPT WKS-HORA  FROM TIME
029510     ACCEPT WKS-PARM-ARCHIVO FROM SYSIN
029520     IF WKS-PARM-ARCHIVO = SPACES
029530        MOVE 'ORDER' TO WKS-JI-BASE
029540     ELSE
029550        MOVE WKS-PARM-ARCHIVO TO WKS-JI-BASE
029560     END-IF
029600     MOVE WKS-ANIO TO WKS-JI-ANIO
029700     MOVE WKS-MES  TO WKS-JI-MES
029800     MOVE WKS-DIA  TO WKS-JI-DIA
029900     MOVE WKS-HH   TO WKS-JI-HH
030000     MOVE WKS-MM   TO WKS-JI-MM
030100     MOVE WKS-SS   TO WKS-JI-SS.
030200 220-ARMA-JOB-ID-E. EXIT.
030300
030400*--------> ESCRIBE LA TARJETA DE TRABAJO CON LOS DATOS EXTRAIDOS
030500 230-ESCRIBE-TARJETA SECTION.
030600     INITIALIZE JC-REG
030700     MOVE WKS-JOB-ID  TO JC-JOB-ID
030800     MOVE WKS-CUSTOMER TO JC-CUSTOMER
030900     MOVE WKS-PRODUCT  TO JC-PRODUCT
031000     MOVE WKS-MATERIAL TO JC-MATERIAL
031100     MOVE WKS-DUE-DATE TO JC-DUE-DATE
031200     MOVE WKS-NOTES    TO JC-NOTES
031300     STRING WKS-JI-ANIO WKS-JI-MES WKS-JI-DIA "_"
031400            WKS-JI-HH WKS-JI-MM WKS-JI-SS
031500            DELIMITED BY SIZE INTO JC-CREATED
031600     END-STRING
031700     WRITE JC-REG
031800     IF FS-JOBCRD NOT = 0
031900        DISPLAY "ERROR AL GRABAR JOBCRD, STATUS: " FS-JOBCRD
032000     END-IF.
032100 230-ESCRIBE-TARJETA-E. EXIT.
032200
032300*--------> ESCRIBE EL RESUMEN LEGIBLE DE LA ORDEN PROCESADA
032400 240-ESCRIBE-RESUMEN SECTION.
032500     MOVE SPACES TO JS-REG
032600     STRING "Job ID: " WKS-JOB-ID DELIMITED BY SIZE INTO JS-REG
032700     END-STRING
032800     WRITE JS-REG
032900
033000     MOVE SPACES TO JS-REG
033100     STRING "Customer: " WKS-CUSTOMER DELIMITED BY SIZE
033200            INTO JS-REG
033300     END-STRING
033400     WRITE JS-REG
033500
033600     MOVE SPACES TO JS-REG
033700     STRING "Product: " WKS-PRODUCT DELIMITED BY SIZE INTO JS-REG
033800     END-STRING
033900     WRITE JS-REG
034000
034100     MOVE SPACES TO JS-REG
034200     STRING "Material: " WKS-MATERIAL DELIMITED BY SIZE
034300            INTO JS-REG
034400     END-STRING
034500     WRITE JS-REG
034600
034700     MOVE SPACES TO JS-REG
034800     STRING "Due Date: " WKS-DUE-DATE DELIMITED BY SIZE
034900            INTO JS-REG
035000     END-STRING
035100     WRITE JS-REG
035200
035300     MOVE SPACES TO JS-REG
035400     STRING "Notes: " WKS-NOTES DELIMITED BY SIZE INTO JS-REG
035500     END-STRING
035600     WRITE JS-REG
035700     IF FS-JOBSUM NOT = 0
035800        DISPLAY "ERROR AL GRABAR JOBSUM, STATUS: " FS-JOBSUM
035900     END-IF.
036000 240-ESCRIBE-RESUMEN-E. EXIT.
036100
036200 150-CIERRA-ARCHIVOS SECTION.
036300     DISPLAY "LINEAS LEIDAS DE LA ORDEN . . . . (" WKS-LINEAS-
036400             LEIDAS ")"
036500     DISPLAY "LINEAS SIN ETIQUETA RECONOCIDA . (" WKS-LINEAS-
036600             SIN-ETIQUETA ")"
036700     CLOSE ORDTXT
036800     CLOSE JOBCRD
036900     CLOSE JOBSUM.
037000 150-CIERRA-ARCHIVOS-E. EXIT.
