000100******************************************************************
000200*    APLICACION  : AMELIAROSE - MANTENIMIENTO DE EQUIPO           *
000300*    PROGRAMA    : ARMR050                                        *
000400*    TIPO        : BATCH                                          *
000500*    DESCRIPCION : REVISA LA TABLA DE TAREAS DE MANTENIMIENTO     *
000600*                : PERIODICO, DETERMINA CUALES ESTAN VENCIDAS     *
000700*                : (ULTIMA VEZ + INTERVALO <= HOY) Y, CUANDO SE   *
000800*                : ACTIVA EL SWITCH DE ACTUALIZACION, REESCRIBE   *
000900*                : EL ARCHIVO CON LA FECHA DE HOY EN LAS TAREAS   *
001000*                : QUE SE ATENDIERON.                             *
001100*    ARCHIVOS    : MNTTSK=E/S (SE REESCRIBE COMPLETO)             *
001200*    SWITCH      : UPSI-0 ENCENDIDO = ACTUALIZAR FECHAS VENCIDAS  *
001300*    BPM/RATIONAL: 104421                                         *
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.     ARMR050.
001700 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
001800 INSTALLATION.   TALLER AMELIAROSE - DEPTO DE SISTEMAS.
001900 DATE-WRITTEN.   04/04/1994.
002000 DATE-COMPILED.
002100 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
002200******************************************************************
002300*                   B I T A C O R A   D E   C A M B I O S         *
002400******************************************************************
002500* FECHA       PROG   TICKET      DESCRIPCION                      *
002600* ----------  -----  ----------  ------------------------------- *EDR001
002700* 04/04/1994  EDR    BPM-104421  VERSION INICIAL, SOLO REPORTE    *EDR001
002800*                                DE TAREAS VENCIDAS               *EDR001
002900* 19/11/1998  PEDR   BPM-105314  REVISION DE ARITMETICA DE FECHAS *EDR002
003000*                                PARA EL CAMBIO DE SIGLO 2000     *EDR002
003100* 17/05/2001  EDR    BPM-105680  SE AGREGA EL SWITCH UPSI-0 PARA  *EDR003
003200*                                REESCRIBIR FECHAS AL ATENDER     *EDR003
003300*                                LAS TAREAS VENCIDAS              *EDR003
003400* 11/08/2014  PEDR   BPM-107930  CORRECCION EN EL CALCULO DE      *EDR004
003500*                                DIAS DE FEBRERO EN ANOS          *EDR004
003600*                                BISIESTOS                        *EDR004
003700* 02/09/2014  EDR    BPM-107965  CAMPOS SUELTOS DE ARITMETICA DE  *EDR005
003800*                                FECHAS PASAN A NIVEL 77          *EDR005
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     UPSI-0 ON  STATUS IS TAREAS-ACTUALIZAR
004500            OFF STATUS IS TAREAS-NO-ACTUALIZAR.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT MNTTSK ASSIGN TO MNTTSK
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS  IS FS-MNTTSK.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400*   MAESTRO DE TAREAS DE MANTENIMIENTO (SE LEE Y SE REESCRIBE)
005500 FD  MNTTSK.
005600     COPY MNTTSK.
005700
005800 WORKING-STORAGE SECTION.
005900******************************************************************
006000*           RECURSOS RUTINAS DE VALIDACION FILE-STATUS           *
006100******************************************************************
006200 01  WKS-FS-STATUS.
006300     05  FS-MNTTSK                 PIC 9(02) VALUE ZEROES.
006400
006500******************************************************************
006600*         TABLA DE DIAS ACUMULADOS ANTES DE CADA MES             *
006700*         (ANO NO BISIESTO, ENERO = MES 1)                       *
006800******************************************************************
006900 01  WKS-DIAS-ACUM-CONST.
007000     05  FILLER                    PIC X(36)
007100         VALUE '000031059090120151181212243273304334'.
007200 01  WKS-DIAS-ACUM-R REDEFINES WKS-DIAS-ACUM-CONST.
007300     05  WKS-DIAS-ACUM-MES         PIC 9(03) OCCURS 12 TIMES.
007400
007500*         TABLA DE DIAS POR MES (ANO NO BISIESTO), USADA PARA
007600*         SUMAR EL INTERVALO A LA FECHA DE ULTIMA VEZ
007700 01  TABLA-DIAS.
007800     05  FILLER                    PIC X(24)
007900         VALUE '312831303130313130313031'.
008000 01  F REDEFINES TABLA-DIAS.
008100     05  DIA-FIN-MES               PIC 99 OCCURS 12 TIMES.
008200
008300******************************************************************
008400*              TABLA DE TAREAS CARGADA EN MEMORIA                *
008500******************************************************************
008600 01  WKS-TABLA-TAREAS.
008700     05  WKS-TAREA OCCURS 200 TIMES
008800                   INDEXED BY WKS-IDX-TAR.
008900         10  WKS-T-TASK            PIC X(40).
009000         10  WKS-T-LAST-DONE       PIC X(10).
009100         10  WKS-T-LD-R REDEFINES WKS-T-LAST-DONE.
009200             15  WKS-T-LD-YEAR     PIC 9(04).
009300             15  FILLER            PIC X(01).
009400             15  WKS-T-LD-MONTH    PIC 9(02).
009500             15  FILLER            PIC X(01).
009600             15  WKS-T-LD-DAY      PIC 9(02).
009700         10  WKS-T-INTERVAL        PIC 9(04).
009800         10  WKS-T-VENCIDA         PIC 9(01).
009900             88  TAREA-VENCIDA             VALUE 1.
010000
010100 01  WKS-FLAGS.
010200     05  WKS-FIN-MNTTSK            PIC 9(01) VALUE ZEROES.
010300         88  FIN-MNTTSK                      VALUE 1.
010400
010500 01  WKS-CONTADORES.
010600     05  WKS-TOTAL-TAREAS          PIC 9(04) COMP VALUE ZEROES.
010700     05  WKS-TAREAS-VENCIDAS       PIC 9(04) COMP VALUE ZEROES.
010800
010900 01  WKS-FECHA-HOY.
011000     05  WKS-HOY                   PIC 9(08) VALUE ZEROES.
011100     05  WKS-HOY-R REDEFINES WKS-HOY.
011200         10  WKS-HOY-ANIO          PIC 9(04).
011300         10  WKS-HOY-MES           PIC 9(02).
011400         10  WKS-HOY-DIA           PIC 9(02).
011500
011600 01  WKS-HOY-EDITADO.
011700     05  WKS-HE-ANIO               PIC 9(04).
011800     05  FILLER                    PIC X(01) VALUE '-'.
011900     05  WKS-HE-MES                PIC 9(02).
012000     05  FILLER                    PIC X(01) VALUE '-'.
012100     05  WKS-HE-DIA                PIC 9(02).
012200
012300******************************************************************
012400*           AREA DE TRABAJO PARA ARITMETICA DE FECHAS            *
012500*           (NUMERO DE DIA ABSOLUTO, CALENDARIO GREGORIANO)      *
012600*           EDR005: CAMPOS SUELTOS A NIVEL 77                    *
012700******************************************************************
012800 77  WKS-CALC-ANIO                 PIC 9(04) COMP VALUE ZEROES.
012900 77  WKS-CALC-MES                  PIC 9(02) COMP VALUE ZEROES.
013000 77  WKS-CALC-DIA                  PIC 9(02) COMP VALUE ZEROES.
013100 77  WKS-CALC-ANIO-PREV            PIC 9(04) COMP VALUE ZEROES.
013200 77  WKS-CALC-DIV-AUX              PIC 9(07) COMP VALUE ZEROES.
013300 77  WKS-CALC-REM-4                PIC 9(04) COMP VALUE ZEROES.
013400 77  WKS-CALC-REM-100              PIC 9(04) COMP VALUE ZEROES.
013500 77  WKS-CALC-REM-400              PIC 9(04) COMP VALUE ZEROES.
013600 77  WKS-CALC-BISIESTO             PIC 9(01) COMP VALUE ZEROES.
013700     88  ANIO-BISIESTO                     VALUE 1.
013800 77  WKS-CALC-DIAS-ABS             PIC 9(07) COMP VALUE ZEROES.
013900
014000 77  WKS-ABS-HOY                   PIC 9(07) COMP VALUE ZEROES.
014100 77  WKS-ABS-ULTIMO                PIC 9(07) COMP VALUE ZEROES.
014200 77  WKS-ABS-VENCIMIENTO           PIC 9(07) COMP VALUE ZEROES.
014300
014400******************************************************************
014500*       AREA DE TRABAJO PARA EL CALCULO DE LA FECHA DE DUE       *
014600******************************************************************
014700 77  WKS-VENC-ANIO                 PIC 9(04) COMP VALUE ZEROES.
014800 77  WKS-VENC-MES                  PIC 9(02) COMP VALUE ZEROES.
014900 77  WKS-VENC-DIA                  PIC 9(02) COMP VALUE ZEROES.
015000 77  WKS-VENC-DIAS-MES             PIC 9(02) COMP VALUE ZEROES.
015100 77  WKS-SUMA-IDX                  PIC 9(04) COMP VALUE ZEROES.
015200 01  WKS-VENC-EDITADO.
015300     05  WKS-VE-ANIO               PIC 9(04).
015400     05  FILLER                    PIC X(01) VALUE '-'.
015500     05  WKS-VE-MES                PIC 9(02).
015600     05  FILLER                    PIC X(01) VALUE '-'.
015700     05  WKS-VE-DIA                PIC 9(02).
015800
015900******************************************************************
016000 PROCEDURE DIVISION.
016100******************************************************************
016200 000-MAIN SECTION.
016300     PERFORM 110-CARGA-TAREAS
016400     ACCEPT WKS-HOY FROM DATE YYYYMMDD
016500     PERFORM 200-REVISA-TAREAS
016600        VARYING WKS-IDX-TAR FROM 1 BY 1
016700        UNTIL WKS-IDX-TAR > WKS-TOTAL-TAREAS
016800     PERFORM 210-IMPRIME-RESULTADO
016900     IF TAREAS-ACTUALIZAR AND WKS-TAREAS-VENCIDAS > 0
017000        PERFORM 220-ACTUALIZA-FECHAS
017100           VARYING WKS-IDX-TAR FROM 1 BY 1
017200           UNTIL WKS-IDX-TAR > WKS-TOTAL-TAREAS
017300        PERFORM 230-REESCRIBE-ARCHIVO
017400     END-IF
017500     STOP RUN.
017600 000-MAIN-E. EXIT.
017700
017800*--------> CARGA TODAS LAS TAREAS DEL ARCHIVO A MEMORIA
017900 110-CARGA-TAREAS SECTION.
018000     OPEN INPUT MNTTSK
018100     IF FS-MNTTSK NOT = 0
018200        DISPLAY "================================================"
018300        DISPLAY "    ERROR AL ABRIR MNTTSK, STATUS: " FS-MNTTSK
018400        DISPLAY "================================================"
018500        MOVE 91 TO RETURN-CODE
018600        STOP RUN
018700     END-IF
018800     SET WKS-IDX-TAR TO 1
018900     PERFORM 120-LEE-UNA-TAREA UNTIL FIN-MNTTSK
019000     CLOSE MNTTSK.
019100 110-CARGA-TAREAS-E. EXIT.
019200
019300 120-LEE-UNA-TAREA SECTION.
019400     READ MNTTSK
019500          AT END SET FIN-MNTTSK TO TRUE
019600     END-READ
019700     IF NOT FIN-MNTTSK
019800        ADD 1 TO WKS-TOTAL-TAREAS
019900        MOVE MT-TASK       TO WKS-T-TASK (WKS-TOTAL-TAREAS)
020000        MOVE MT-LAST-DONE  TO WKS-T-LAST-DONE (WKS-TOTAL-TAREAS)
020100        MOVE MT-INTERVAL-DAYS TO WKS-T-INTERVAL (WKS-TOTAL-TAREAS)
020200        MOVE 0             TO WKS-T-VENCIDA (WKS-TOTAL-TAREAS)
020300     END-IF.
020400 120-LEE-UNA-TAREA-E. EXIT.
020500
020600*--------> DETERMINA SI LA TAREA (WKS-IDX-TAR) ESTA VENCIDA
020700 200-REVISA-TAREAS SECTION.
020800     MOVE WKS-HOY-ANIO            TO WKS-CALC-ANIO
020900     MOVE WKS-HOY-MES             TO WKS-CALC-MES
021000     MOVE WKS-HOY-DIA             TO WKS-CALC-DIA
021100     PERFORM 800-CALCULA-DIAS-ABSOLUTOS
021200     MOVE WKS-CALC-DIAS-ABS       TO WKS-ABS-HOY
021300
021400     MOVE WKS-T-LD-YEAR  (WKS-IDX-TAR) TO WKS-CALC-ANIO
021500     MOVE WKS-T-LD-MONTH (WKS-IDX-TAR) TO WKS-CALC-MES
021600     MOVE WKS-T-LD-DAY   (WKS-IDX-TAR) TO WKS-CALC-DIA
021700     PERFORM 800-CALCULA-DIAS-ABSOLUTOS
021800     MOVE WKS-CALC-DIAS-ABS       TO WKS-ABS-ULTIMO
021900
022000     COMPUTE WKS-ABS-VENCIMIENTO =
022100             WKS-ABS-ULTIMO + WKS-T-INTERVAL (WKS-IDX-TAR)
022200
022300     IF WKS-ABS-HOY >= WKS-ABS-VENCIMIENTO
022400        MOVE 1 TO WKS-T-VENCIDA (WKS-IDX-TAR)
022500        ADD 1 TO WKS-TAREAS-VENCIDAS
022600     END-IF.
022700 200-REVISA-TAREAS-E. EXIT.
022800
022900*--------> CALCULA EL NUMERO DE DIA ABSOLUTO DE UNA FECHA        *
023000*           (CALENDARIO GREGORIANO PROLEPTICO, DIA 1 = 01/01/01) *
023100 800-CALCULA-DIAS-ABSOLUTOS SECTION.
023200     COMPUTE WKS-CALC-ANIO-PREV = WKS-CALC-ANIO - 1
023300     DIVIDE WKS-CALC-ANIO-PREV BY 4   GIVING WKS-CALC-DIV-AUX
023400             REMAINDER WKS-CALC-REM-4
023500     COMPUTE WKS-CALC-DIAS-ABS = WKS-CALC-ANIO-PREV * 365
023600             + WKS-CALC-DIV-AUX
023700     DIVIDE WKS-CALC-ANIO-PREV BY 100 GIVING WKS-CALC-DIV-AUX
023800             REMAINDER WKS-CALC-REM-100
023900     COMPUTE WKS-CALC-DIAS-ABS = WKS-CALC-DIAS-ABS - WKS-CALC-DIV-AUX
024000     DIVIDE WKS-CALC-ANIO-PREV BY 400 GIVING WKS-CALC-DIV-AUX
024100             REMAINDER WKS-CALC-REM-400
024200     COMPUTE WKS-CALC-DIAS-ABS = WKS-CALC-DIAS-ABS + WKS-CALC-DIV-AUX
024300
024400     PERFORM 810-DETERMINA-BISIESTO
024500
024600     COMPUTE WKS-CALC-DIAS-ABS = WKS-CALC-DIAS-ABS
024700             + WKS-DIAS-ACUM-MES (WKS-CALC-MES) + WKS-CALC-DIA
024800
024900     IF WKS-CALC-MES > 2 AND ANIO-BISIESTO
025000        ADD 1 TO WKS-CALC-DIAS-ABS
025100     END-IF.
025200 800-CALCULA-DIAS-ABSOLUTOS-E. EXIT.
025300
025400*--------> DETERMINA SI WKS-CALC-ANIO ES BISIESTO
025500 810-DETERMINA-BISIESTO SECTION.
025600     MOVE 0 TO WKS-CALC-BISIESTO
025700     DIVIDE WKS-CALC-ANIO BY 4   GIVING WKS-CALC-DIV-AUX
025800             REMAINDER WKS-CALC-REM-4
025900     IF WKS-CALC-REM-4 = 0
026000        DIVIDE WKS-CALC-ANIO BY 100 GIVING WKS-CALC-DIV-AUX
026100                REMAINDER WKS-CALC-REM-100
026200        IF WKS-CALC-REM-100 NOT = 0
026300           MOVE 1 TO WKS-CALC-BISIESTO
026400        ELSE
026500           DIVIDE WKS-CALC-ANIO BY 400 GIVING WKS-CALC-DIV-AUX
026600                   REMAINDER WKS-CALC-REM-400
026700           IF WKS-CALC-REM-400 = 0
026800              MOVE 1 TO WKS-CALC-BISIESTO
026900           END-IF
027000        END-IF
027100     END-IF.
027200 810-DETERMINA-BISIESTO-E. EXIT.
027300
027400*--------> IMPRIME EL REPORTE DE TAREAS VENCIDAS
027500 210-IMPRIME-RESULTADO SECTION.
027600     IF WKS-TAREAS-VENCIDAS = 0
027700        DISPLAY "All maintenance tasks are up to date."
027800     ELSE
027900        SET WKS-IDX-TAR TO 1
028000        PERFORM 215-IMPRIME-UNA-TAREA
028100           VARYING WKS-IDX-TAR FROM 1 BY 1
028200           UNTIL WKS-IDX-TAR > WKS-TOTAL-TAREAS
028300     END-IF.
028400 210-IMPRIME-RESULTADO-E. EXIT.
028500
028600 215-IMPRIME-UNA-TAREA SECTION.
028700     IF TAREA-VENCIDA (WKS-IDX-TAR)
028800        PERFORM 850-CALCULA-FECHA-VENCIMIENTO
028900        DISPLAY "- " WKS-T-TASK (WKS-IDX-TAR)
029000                " (Last done: " WKS-T-LAST-DONE (WKS-IDX-TAR)
029100                ", Due: " WKS-VENC-EDITADO ")"
029200     END-IF.
029300 215-IMPRIME-UNA-TAREA-E. EXIT.
029400
029500*--------> CALCULA LA FECHA DE VENCIMIENTO (ULTIMA VEZ +
029600*           INTERVALO) DE LA TAREA WKS-IDX-TAR, SUMANDO DIAS
029700*           CON ACARREO DE MES Y ANO
029800 850-CALCULA-FECHA-VENCIMIENTO SECTION.
029900     MOVE WKS-T-LD-YEAR  (WKS-IDX-TAR) TO WKS-VENC-ANIO
030000     MOVE WKS-T-LD-MONTH (WKS-IDX-TAR) TO WKS-VENC-MES
030100     MOVE WKS-T-LD-DAY   (WKS-IDX-TAR) TO WKS-VENC-DIA
030200     PERFORM 851-SUMA-UN-DIA
030300        VARYING WKS-SUMA-IDX FROM 1 BY 1
030400        UNTIL WKS-SUMA-IDX > WKS-T-INTERVAL (WKS-IDX-TAR)
030500     MOVE WKS-VENC-ANIO TO WKS-VE-ANIO
030600     MOVE WKS-VENC-MES  TO WKS-VE-MES
030700     MOVE WKS-VENC-DIA  TO WKS-VE-DIA.
030800 850-CALCULA-FECHA-VENCIMIENTO-E. EXIT.
030900
031000*--------> AVANZA LA FECHA DE TRABAJO (WKS-VENC-...) UN DIA,
031100*           ACARREANDO A MES Y ANO SIGUIENTE CUANDO SE REQUIERE
031200 851-SUMA-UN-DIA SECTION.
031300     ADD 1 TO WKS-VENC-DIA
031400     MOVE WKS-VENC-ANIO TO WKS-CALC-ANIO
031500     PERFORM 810-DETERMINA-BISIESTO
031600     MOVE DIA-FIN-MES (WKS-VENC-MES) TO WKS-VENC-DIAS-MES
031700     IF WKS-VENC-MES = 2 AND ANIO-BISIESTO
031800        ADD 1 TO WKS-VENC-DIAS-MES
031900     END-IF
032000     IF WKS-VENC-DIA > WKS-VENC-DIAS-MES
032100        MOVE 1 TO WKS-VENC-DIA
032200        ADD 1 TO WKS-VENC-MES
032300        IF WKS-VENC-MES > 12
032400           MOVE 1 TO WKS-VENC-MES
032500           ADD 1 TO WKS-VENC-ANIO
032600        END-IF
032700     END-IF.
032800 851-SUMA-UN-DIA-E. EXIT.
032900
033000*--------> ACTUALIZA LA FECHA DE ULTIMA VEZ DE LAS TAREAS
033100*           VENCIDAS A LA FECHA DE HOY
033200 220-ACTUALIZA-FECHAS SECTION.
033300     IF TAREA-VENCIDA (WKS-IDX-TAR)
033400        MOVE WKS-HOY-ANIO TO WKS-T-LD-YEAR  (WKS-IDX-TAR)
033500        MOVE WKS-HOY-MES  TO WKS-T-LD-MONTH (WKS-IDX-TAR)
033600        MOVE WKS-HOY-DIA  TO WKS-T-LD-DAY   (WKS-IDX-TAR)
033700     END-IF.
033800 220-ACTUALIZA-FECHAS-E. EXIT.
033900
034000*--------> REESCRIBE EL ARCHIVO COMPLETO CON LAS FECHAS AL DIA
034100 230-REESCRIBE-ARCHIVO SECTION.
034200     OPEN OUTPUT MNTTSK
034300     IF FS-MNTTSK NOT = 0
034400        DISPLAY "ERROR AL REESCRIBIR MNTTSK, STATUS: " FS-MNTTSK
034500        MOVE 91 TO RETURN-CODE
034600        STOP RUN
034700     END-IF
034800     PERFORM 235-GRABA-UNA-TAREA
034900        VARYING WKS-IDX-TAR FROM 1 BY 1
035000        UNTIL WKS-IDX-TAR > WKS-TOTAL-TAREAS
035100     CLOSE MNTTSK.
035200 230-REESCRIBE-ARCHIVO-E. EXIT.
035300
035400 235-GRABA-UNA-TAREA SECTION.
035500     INITIALIZE MT-REG
035600     MOVE WKS-T-TASK      (WKS-IDX-TAR) TO MT-TASK
035700     MOVE WKS-T-LAST-DONE (WKS-IDX-TAR) TO MT-LAST-DONE
035800     MOVE WKS-T-INTERVAL  (WKS-IDX-TAR) TO MT-INTERVAL-DAYS
035900     WRITE MT-REG.
036000 235-GRABA-UNA-TAREA-E. EXIT.
