000100******************************************************************
000200*    APLICACION  : AMELIAROSE - AUTOMATIZACION DE PRECIOS         *
000300*    PROGRAMA    : ARPC020                                        *
000400*    TIPO        : BATCH                                          *
000500*    DESCRIPCION : CALCULA EL MARGEN DE GANANCIA A PARTIR DE UN   *
000600*                : COSTO Y PRECIO DE VENTA, O EL PRECIO REQUERIDO *
000700*                : A PARTIR DE UN COSTO Y UN MARGEN DESEADO, Y    *
000800*                : AGREGA EL RESULTADO A LA BITACORA DE PRECIOS.  *
000900*    ARCHIVOS    : PRFREQ=E, PRCLOG=S(EXTEND)                     *
001000*    ACCION (ES) : M=MARGEN, P=PRECIO                             *
001100*    BPM/RATIONAL: 104418                                         *
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.     ARPC020.
001500 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
001600 INSTALLATION.   TALLER AMELIAROSE - DEPTO DE SISTEMAS.
001700 DATE-WRITTEN.   14/03/1994.
001800 DATE-COMPILED.
001900 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
002000******************************************************************
002100*                   B I T A C O R A   D E   C A M B I O S         *
002200******************************************************************
002300* FECHA       PROG   TICKET      DESCRIPCION                      *
002400* ----------  -----  ----------  ------------------------------- *EDR001
002500* 14/03/1994  EDR    BPM-104418  VERSION INICIAL, SOLO MODO       *EDR001
002600*                                MARGEN                           *EDR001
002700* 11/05/1996  EDR    BPM-104810  SE AGREGA EL MODO PRECIO Y LA    *EDR002
002800*                                ESCALERA DE PRECIOS ALTERNOS     *EDR002
002900* 19/11/1998  PEDR   BPM-105311  REVISION DE CAMPOS DE FECHA PARA *EDR003
003000*                                SOPORTAR EL CAMBIO DE SIGLO 2000 *EDR003
003100* 30/06/2004  EDR    BPM-106210  SE AGREGA VALIDACION DE RANGO DE *EDR004
003200*                                MARGEN (1-99) EN MODO PRECIO     *EDR004
003300* 14/01/2011  PEDR   BPM-107655  SE CORRIGE DESCRIPCION POR       *EDR005
003400*                                DEFECTO EN REGISTROS SIN DESC.   *EDR005
003500* 22/07/2011  EDR    BPM-107710  SE AGREGA DESGLOSE DE GANANCIA   *EDR006
003600*                                EN ENTERO/CENTAVOS (REDEFINES)   *EDR006
003700*                                Y CAMPOS SUELTOS A NIVEL 77      *EDR006
003750* 04/03/2017  EDR    BPM-108340  SE CORRIGE MODO PRECIO: NO       *EDR007
003760*                                CALCULABA WKS-MARGIN-PCT, POR LO *EDR007
003770*                                QUE LA BITACORA QUEDABA CON EL   *EDR007
003780*                                MARGEN DE LA ULTIMA SOLICITUD EN *EDR007
003790*                                MODO MARGEN (O CERO)             *EDR007
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT PRFREQ ASSIGN TO PRFREQ
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS  IS FS-PRFREQ.
004800
004900     SELECT PRCLOG ASSIGN TO PRCLOG
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS  IS FS-PRCLOG.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500*   SOLICITUDES DE CALCULO DE MARGEN O PRECIO
005600 FD  PRFREQ.
005700     COPY PRFREQ.
005800*   BITACORA DE PRECIOS (SE AGREGA AL FINAL, NUNCA SE REESCRIBE)
005900 FD  PRCLOG.
006000     COPY PRCLOG.
006100
006200 WORKING-STORAGE SECTION.
006300******************************************************************
006400*           RECURSOS RUTINAS DE VALIDACION FILE-STATUS           *
006500******************************************************************
006600 01  WKS-FS-STATUS.
006700     05  FS-PRFREQ                 PIC 9(02) VALUE ZEROES.
006800     05  FS-PRCLOG                 PIC 9(02) VALUE ZEROES.
006900
007000******************************************************************
007100*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
007200******************************************************************
007300 01  WKS-FLAGS.
007400     05  WKS-FIN-PRFREQ            PIC 9(01) VALUE ZEROES.
007500         88  FIN-PRFREQ                      VALUE 1.
007600     05  WKS-ENTRADA-VALIDA        PIC 9(01) VALUE ZEROES.
007700         88  ENTRADA-OK                      VALUE 1.
007800
007900 01  WKS-CONTADORES.
008000     05  WKS-REG-LEIDOS            PIC 9(07) COMP VALUE ZEROES.
008100     05  WKS-REG-GRABADOS          PIC 9(07) COMP VALUE ZEROES.
008200     05  WKS-REG-RECHAZADOS        PIC 9(07) COMP VALUE ZEROES.
008300
008400*           EDR006: LA GANANCIA SE MANEJA EN SU PROPIO 01 PARA
008500*           PODER DESGLOSARLA EN ENTERO/CENTAVOS PARA EL REPORTE
008600 01  WKS-PROFIT                    PIC S9(5)V99   VALUE ZEROES.
008700 01  WKS-PROFIT-R REDEFINES WKS-PROFIT.
008800     05  WKS-PROFIT-ENTERO         PIC S9(5).
008900     05  WKS-PROFIT-CENTAVOS       PIC 9(02).
009000
009100*           EDR006: RESTO DE CAMPOS DE CALCULO, SUELTOS A
009200*           NIVEL 77 SEGUN EL ESTANDAR DEL TALLER
009300 77  WKS-MARGIN-PCT                PIC S99V9      VALUE ZEROES.
009400 77  WKS-COST-PCT                  PIC S99V9      VALUE ZEROES.
009500 77  WKS-REQ-PRICE                 PIC S9(7)V99   VALUE ZEROES.
009600 77  WKS-PRICE-BREAKEVEN           PIC S9(7)V99   VALUE ZEROES.
009700 77  WKS-PRICE-10                  PIC S9(7)V99   VALUE ZEROES.
009800 77  WKS-PRICE-30                  PIC S9(7)V99   VALUE ZEROES.
009900 77  WKS-PRICE-50                  PIC S9(7)V99   VALUE ZEROES.
010000 77  WKS-PRICE-15                  PIC S9(7)V99   VALUE ZEROES.
010100 77  WKS-PRICE-25                  PIC S9(7)V99   VALUE ZEROES.
010200 77  WKS-PRICE-40                  PIC S9(7)V99   VALUE ZEROES.
010300 77  WKS-LOG-PRICE                 PIC S9(5)V99   VALUE ZEROES.
010400 77  WKS-LOG-DESC                  PIC X(30)      VALUE SPACES.
010500
010600 01  WKS-FECHA-HORA.
010700     05  WKS-FECHA                 PIC 9(08) VALUE ZEROES.
010800     05  WKS-FECHA-R REDEFINES WKS-FECHA.
010900         10  WKS-ANIO              PIC 9(04).
011000         10  WKS-MES               PIC 9(02).
011100         10  WKS-DIA               PIC 9(02).
011200     05  WKS-HORA                  PIC 9(08) VALUE ZEROES.
011300     05  WKS-HORA-R REDEFINES WKS-HORA.
011400         10  WKS-HH                PIC 9(02).
011500         10  WKS-MM                PIC 9(02).
011600         10  WKS-SS                PIC 9(02).
011700         10  FILLER                PIC 9(02).
011800
011900 01  WKS-TIMESTAMP-EDIT.
012000     05  WKS-TS-ANIO               PIC 9(04).
012100     05  FILLER                    PIC X(01) VALUE '-'.
012200     05  WKS-TS-MES                PIC 9(02).
012300     05  FILLER                    PIC X(01) VALUE '-'.
012400     05  WKS-TS-DIA                PIC 9(02).
012500     05  FILLER                    PIC X(01) VALUE SPACE.
012600     05  WKS-TS-HH                 PIC 9(02).
012700     05  FILLER                    PIC X(01) VALUE ':'.
012800     05  WKS-TS-MM                 PIC 9(02).
012900     05  FILLER                    PIC X(01) VALUE ':'.
013000     05  WKS-TS-SS                 PIC 9(02).
013100
013200 01  WKS-MASCARA-DINERO            PIC $$$,$$9.99.
013300 01  WKS-MASCARA-PCT               PIC ZZ9.9.
013400
013500******************************************************************
013600 PROCEDURE DIVISION.
013700******************************************************************
013800 000-MAIN SECTION.
013900     PERFORM 110-APERTURA-ARCHIVOS
014000     PERFORM 200-PROCESA-CALCULOS UNTIL FIN-PRFREQ
014100     PERFORM 140-ESTADISTICAS
014200     PERFORM 150-CIERRA-ARCHIVOS
014300     STOP RUN.
014400 000-MAIN-E. EXIT.
014500
014600 110-APERTURA-ARCHIVOS SECTION.
014700     OPEN INPUT  PRFREQ
014800     OPEN EXTEND PRCLOG
014900     IF FS-PRCLOG = 35
015000        CLOSE PRCLOG
015100        OPEN OUTPUT PRCLOG
015200     END-IF
015300     IF FS-PRFREQ NOT = 0 OR (FS-PRCLOG NOT = 0 AND FS-PRCLOG NOT
015400        = 35)
015500        DISPLAY "================================================"
015600        DISPLAY "    ERROR AL ABRIR ARCHIVOS DE ARPC020          "
015700        DISPLAY " FILE STATUS PRFREQ : (" FS-PRFREQ ")"
015800        DISPLAY " FILE STATUS PRCLOG : (" FS-PRCLOG ")"
015900        DISPLAY "================================================"
016000        MOVE 91 TO RETURN-CODE
016100        STOP RUN
016200     END-IF.
016300 110-APERTURA-ARCHIVOS-E. EXIT.
016400
016500*--------> CICLO DE LECTURA Y PROCESO DE SOLICITUDES
016600 200-PROCESA-CALCULOS SECTION.
016700     READ PRFREQ
016800          AT END SET FIN-PRFREQ TO TRUE
016900     END-READ
017000     IF NOT FIN-PRFREQ
017100        ADD 1 TO WKS-REG-LEIDOS
017200        PERFORM 210-VALIDA-ENTRADA
017300        IF ENTRADA-OK
017400           EVALUATE TRUE
017500              WHEN PR-MODO-MARGEN
017600                 PERFORM 220-CALCULA-MARGEN
017700              WHEN PR-MODO-PRECIO
017800                 PERFORM 230-CALCULA-PRECIO
017900           END-EVALUATE
018000           PERFORM 240-ESCRIBE-BITACORA
018100        ELSE
018200           ADD 1 TO WKS-REG-RECHAZADOS
018300        END-IF
018400     END-IF.
018500 200-PROCESA-CALCULOS-E. EXIT.
018600
018700*--------> VALIDACION DE LA SOLICITUD DE CALCULO
018800 210-VALIDA-ENTRADA SECTION.
018900     MOVE 1 TO WKS-ENTRADA-VALIDA
019000     IF PR-COST NOT > 0
019100        DISPLAY "ERROR: EL COSTO DEBE SER MAYOR QUE CERO"
019200        MOVE 0 TO WKS-ENTRADA-VALIDA
019300     ELSE
019400        EVALUATE TRUE
019500           WHEN PR-MODO-MARGEN
019600              IF PR-PRICE NOT > 0
019700                 DISPLAY "ERROR: EL PRECIO DEBE SER MAYOR QUE "
019800                         "CERO EN MODO MARGEN"
019900                 MOVE 0 TO WKS-ENTRADA-VALIDA
020000              END-IF
020100           WHEN PR-MODO-PRECIO
020200              IF PR-TARGET-MARGIN < 1 OR PR-TARGET-MARGIN > 99
020300                 DISPLAY "ERROR: EL MARGEN DEBE ESTAR ENTRE 1 "
020400                         "Y 99 EN MODO PRECIO"
020500                 MOVE 0 TO WKS-ENTRADA-VALIDA
020600              END-IF
020700           WHEN OTHER
020800              DISPLAY "ERROR: MODO DE CALCULO DESCONOCIDO: "
020900                      PR-MODE
021000              MOVE 0 TO WKS-ENTRADA-VALIDA
021100        END-EVALUATE
021200     END-IF.
021300 210-VALIDA-ENTRADA-E. EXIT.
021400
021500*--------> MODO MARGEN: PORCENTAJE DE GANANCIA SOBRE EL PRECIO
021600 220-CALCULA-MARGEN SECTION.
021700     COMPUTE WKS-PROFIT = PR-PRICE - PR-COST
021800     COMPUTE WKS-MARGIN-PCT ROUNDED =
021900             (WKS-PROFIT / PR-PRICE) * 100
022000
022100     COMPUTE WKS-PRICE-BREAKEVEN ROUNDED = PR-COST
022200     COMPUTE WKS-PRICE-10        ROUNDED = PR-COST * 1.10
022300     COMPUTE WKS-PRICE-30        ROUNDED = PR-COST * 1.30
022400     COMPUTE WKS-PRICE-50        ROUNDED = PR-COST * 1.50
022500
022600     MOVE PR-PRICE TO WKS-LOG-PRICE
022700
022800     DISPLAY "+------------------------------------------------+"
022900     DISPLAY "|        ANALISIS DE MARGEN DE GANANCIA           |"
023000     DISPLAY "+------------------------------------------------+"
023100     MOVE PR-COST  TO WKS-MASCARA-DINERO
023200     DISPLAY "  COSTO . . . . . . . . . " WKS-MASCARA-DINERO
023300     MOVE PR-PRICE TO WKS-MASCARA-DINERO
023400     DISPLAY "  PRECIO. . . . . . . . . " WKS-MASCARA-DINERO
023500     DISPLAY "  --------------------------------------------"
023600     MOVE WKS-PROFIT TO WKS-MASCARA-DINERO
023700     DISPLAY "  GANANCIA. . . . . . . . " WKS-MASCARA-DINERO
023800*        EDR006: DESGLOSE ENTERO/CENTAVOS VIA WKS-PROFIT-R
023900     DISPLAY "   (DESGLOSE: $" WKS-PROFIT-ENTERO "."
024000             WKS-PROFIT-CENTAVOS ")"
024100     MOVE WKS-MARGIN-PCT TO WKS-MASCARA-PCT
024200     DISPLAY "  MARGEN (% SOBRE PRECIO) " WKS-MASCARA-PCT "%"
024300     DISPLAY "  --------------------------------------------"
024400     DISPLAY "  ESCALERA DE PRECIOS DE REFERENCIA:"
024500     MOVE WKS-PRICE-BREAKEVEN TO WKS-MASCARA-DINERO
024600     DISPLAY "   PUNTO DE EQUILIBRIO. . " WKS-MASCARA-DINERO
024700     MOVE WKS-PRICE-10 TO WKS-MASCARA-DINERO
024800     DISPLAY "   RECARGO DEL 10%  . . . " WKS-MASCARA-DINERO
024900     MOVE WKS-PRICE-30 TO WKS-MASCARA-DINERO
025000     DISPLAY "   RECARGO DEL 30%  . . . " WKS-MASCARA-DINERO
025100     MOVE WKS-PRICE-50 TO WKS-MASCARA-DINERO
025200     DISPLAY "   RECARGO DEL 50%  . . . " WKS-MASCARA-DINERO
025300     DISPLAY "+------------------------------------------------+".
025400 220-CALCULA-MARGEN-E. EXIT.
025500
025600*--------> MODO PRECIO: PRECIO REQUERIDO PARA UN MARGEN DESEADO
025700 230-CALCULA-PRECIO SECTION.
025800     COMPUTE WKS-REQ-PRICE ROUNDED =
025900             PR-COST / (1 - (PR-TARGET-MARGIN / 100))
026000     COMPUTE WKS-PROFIT = WKS-REQ-PRICE - PR-COST
026010*        EDR007: MARGEN LOGRADO SOBRE EL PRECIO REQUERIDO, PARA
026020*        QUE PL-MARGIN-PCT QUEDE CORRECTO TAMBIEN EN MODO PRECIO
026030     COMPUTE WKS-MARGIN-PCT ROUNDED =
026040             (WKS-PROFIT / WKS-REQ-PRICE) * 100
026100     COMPUTE WKS-COST-PCT ROUNDED = (PR-COST / WKS-REQ-PRICE) * 100
026200
026300     COMPUTE WKS-PRICE-15 ROUNDED = PR-COST / (1 - 0.15)
026400     COMPUTE WKS-PRICE-25 ROUNDED = PR-COST / (1 - 0.25)
026500     COMPUTE WKS-PRICE-40 ROUNDED = PR-COST / (1 - 0.40)
026600
026700     MOVE WKS-REQ-PRICE TO WKS-LOG-PRICE
026800
026900     DISPLAY "+------------------------------------------------+"
027000     DISPLAY "|          RECOMENDACION DE PRECIO                |"
027100     DISPLAY "+------------------------------------------------+"
027200     MOVE PR-COST            TO WKS-MASCARA-DINERO
027300     DISPLAY "  COSTO . . . . . . . . . " WKS-MASCARA-DINERO
027400     MOVE PR-TARGET-MARGIN   TO WKS-MASCARA-PCT
027500     DISPLAY "  MARGEN DESEADO. . . . . " WKS-MASCARA-PCT "%"
027600     DISPLAY "  --------------------------------------------"
027700     MOVE WKS-REQ-PRICE      TO WKS-MASCARA-DINERO
027800     DISPLAY "  PRECIO REQUERIDO. . . . " WKS-MASCARA-DINERO
027900     MOVE WKS-PROFIT         TO WKS-MASCARA-DINERO
028000     DISPLAY "  GANANCIA. . . . . . . . " WKS-MASCARA-DINERO
028100*        EDR006: DESGLOSE ENTERO/CENTAVOS VIA WKS-PROFIT-R
028200     DISPLAY "   (DESGLOSE: $" WKS-PROFIT-ENTERO "."
028300             WKS-PROFIT-CENTAVOS ")"
028400     MOVE WKS-COST-PCT       TO WKS-MASCARA-PCT
028500     DISPLAY "  COSTO (% DEL PRECIO). . " WKS-MASCARA-PCT "%"
028600     DISPLAY "  --------------------------------------------"
028700     DISPLAY "  PRECIOS ALTERNOS DE REFERENCIA:"
028800     MOVE WKS-PRICE-15 TO WKS-MASCARA-DINERO
028900     DISPLAY "   MARGEN DEL 15%  . . . . " WKS-MASCARA-DINERO
029000     MOVE WKS-PRICE-25 TO WKS-MASCARA-DINERO
029100     DISPLAY "   MARGEN DEL 25%  . . . . " WKS-MASCARA-DINERO
029200     MOVE WKS-PRICE-40 TO WKS-MASCARA-DINERO
029300     DISPLAY "   MARGEN DEL 40%  . . . . " WKS-MASCARA-DINERO
029400     DISPLAY "+------------------------------------------------+".
029500 230-CALCULA-PRECIO-E. EXIT.
029600
029700*--------> AGREGA EL RESULTADO A LA BITACORA DE PRECIOS
029800 240-ESCRIBE-BITACORA SECTION.
029900     ACCEPT WKS-FECHA FROM DATE YYYYMMDD
030000     ACCEPT WKS-HORA  FROM TIME
030100     MOVE WKS-ANIO           TO WKS-TS-ANIO
030200     MOVE WKS-MES            TO WKS-TS-MES
030300     MOVE WKS-DIA            TO WKS-TS-DIA
030400     MOVE WKS-HH             TO WKS-TS-HH
030500     MOVE WKS-MM             TO WKS-TS-MM
030600     MOVE WKS-SS             TO WKS-TS-SS
030700
030800     MOVE PR-DESCRIPTION     TO WKS-LOG-DESC
030900     IF WKS-LOG-DESC = SPACES
031000        MOVE "Manual Calculation" TO WKS-LOG-DESC
031100     END-IF
031200
031300     INITIALIZE PL-REG
031400     MOVE WKS-TIMESTAMP-EDIT TO PL-DATE
031500     MOVE WKS-LOG-DESC       TO PL-DESC
031600     MOVE PR-COST            TO PL-COST
031700     MOVE WKS-LOG-PRICE      TO PL-PRICE
031800     MOVE WKS-MARGIN-PCT     TO PL-MARGIN-PCT
031900     MOVE WKS-PROFIT         TO PL-PROFIT
032000
032100     WRITE PL-REG
032200     IF FS-PRCLOG NOT = 0
032300        DISPLAY "ERROR AL GRABAR PRCLOG, STATUS: " FS-PRCLOG
032400     ELSE
032500        ADD 1 TO WKS-REG-GRABADOS
032600     END-IF.
032700 240-ESCRIBE-BITACORA-E. EXIT.
032800
032900 140-ESTADISTICAS SECTION.
033000     DISPLAY ">>>>>>>>>>>>>>>>>>> ESTADISTICAS <<<<<<<<<<<<<<<<<<"
033100     DISPLAY "||  SOLICITUDES LEIDAS     : (" WKS-REG-LEIDOS ")"
033200     DISPLAY "||  RESULTADOS GRABADOS    : (" WKS-REG-GRABADOS ")"
033300     DISPLAY "||  SOLICITUDES RECHAZADAS : (" WKS-REG-RECHAZADOS
033400             ")"
033500     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>".
033600 140-ESTADISTICAS-E. EXIT.
033700
033800 150-CIERRA-ARCHIVOS SECTION.
033900     CLOSE PRFREQ
034000     CLOSE PRCLOG.
034100 150-CIERRA-ARCHIVOS-E. EXIT.
