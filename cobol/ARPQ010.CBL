000100******************************************************************
000200*    APLICACION  : AMELIAROSE - AUTOMATIZACION DE PRECIOS         *
000300*    PROGRAMA    : ARPQ010                                        *
000400*    TIPO        : BATCH                                          *
000500*    DESCRIPCION : CALCULA EL COSTO TOTAL DE UN PRODUCTO A PARTIR *
000600*                : DE MATERIAL, MANO DE OBRA, EMPAQUE Y EXTRAS,   *
000700*                : DERIVA EL PRECIO MINIMO Y EL RECOMENDADO, Y    *
000800*                : AGREGA UN REGISTRO A LA BITACORA DE PRECIOS.   *
000900*    ARCHIVOS    : QTEREQ=E, PRCLOG=S(EXTEND)                     *
001000*    ACCION (ES) : C=CALCULAR Y COTIZAR                           *
001100*    BPM/RATIONAL: 104417                                         *
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.     ARPQ010.
001500 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
001600 INSTALLATION.   TALLER AMELIAROSE - DEPTO DE SISTEMAS.
001700 DATE-WRITTEN.   14/03/1994.
001800 DATE-COMPILED.
001900 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
002000******************************************************************
002100*                   B I T A C O R A   D E   C A M B I O S         *
002200******************************************************************
002300* FECHA       PROG   TICKET      DESCRIPCION                      *
002400* ----------  -----  ----------  ------------------------------- *EDR001
002500* 14/03/1994  EDR    BPM-104417  VERSION INICIAL DEL PROGRAMA    *EDR001
002600*                                DE COTIZACION DE PRODUCTOS       *EDR001
002700* 02/09/1995  EDR    BPM-104622  SE AGREGA DETALLE DE DESGLOSE    *EDR002
002800*                                DE COSTOS EN PANTALLA            *EDR002
002900* 19/11/1998  PEDR   BPM-105310  REVISION DE CAMPOS DE FECHA PARA *EDR003
003000*                                SOPORTAR EL CAMBIO DE SIGLO 2000 *EDR003
003100* 22/07/2003  EDR    BPM-106041  SE AMPLIA MARGEN RECOMENDADO DE  *EDR004
003200*                                35% A 40% POR POLITICA COMERCIAL *EDR004
003300* 05/02/2009  PEDR   BPM-107288  SE CORRIGE REDONDEO DE COSTO DE  *EDR005
003400*                                MANO DE OBRA A DOS DECIMALES     *EDR005
003500* 16/08/2013  EDR    BPM-107935  CAMPOS DE CALCULO A NIVEL 77;    *EDR006
003600*                                SE AGREGA DESGLOSE ENTERO/       *EDR006
003700*                                CENTAVOS DEL COSTO TOTAL         *EDR006
003800*                                (WKS-TOTAL-COST-R) EN PANTALLA   *EDR006
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT QTEREQ ASSIGN TO QTEREQ
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS  IS FS-QTEREQ.
004900
005000     SELECT PRCLOG ASSIGN TO PRCLOG
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS  IS FS-PRCLOG.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS
005700*   SOLICITUDES DE COTIZACION RECIBIDAS DEL TALLER
005800 FD  QTEREQ.
005900     COPY QTEREQ.
006000*   BITACORA DE PRECIOS (SE AGREGA AL FINAL, NUNCA SE REESCRIBE)
006100 FD  PRCLOG.
006200     COPY PRCLOG.
006300
006400 WORKING-STORAGE SECTION.
006500******************************************************************
006600*           RECURSOS RUTINAS DE VALIDACION FILE-STATUS           *
006700******************************************************************
006800 01  WKS-FS-STATUS.
006900     05  FS-QTEREQ                 PIC 9(02) VALUE ZEROES.
007000     05  FS-PRCLOG                 PIC 9(02) VALUE ZEROES.
007100
007200******************************************************************
007300*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
007400******************************************************************
007500 01  WKS-FLAGS.
007600     05  WKS-FIN-QTEREQ            PIC 9(01) VALUE ZEROES.
007700         88  FIN-QTEREQ                      VALUE 1.
007800
007900 01  WKS-CONTADORES.
008000     05  WKS-REG-LEIDOS            PIC 9(07) COMP VALUE ZEROES.
008100     05  WKS-REG-GRABADOS          PIC 9(07) COMP VALUE ZEROES.
008200
008300******************************************************************
008400*        CAMPOS DE CALCULO - EDR006: A NIVEL 77 POR SER          *
008500*        ACUMULADORES/RESULTADOS SUELTOS SIN SUBESTRUCTURA        *
008600******************************************************************
008700 77  WKS-TIME-HOURS                PIC S9(3)V9999 VALUE ZEROES.
008800 77  WKS-LABOUR-COST               PIC S9(5)V99   VALUE ZEROES.
008900 77  WKS-MIN-PRICE                 PIC S9(7)V99   VALUE ZEROES.
009000 77  WKS-REC-PRICE                 PIC S9(7)V99   VALUE ZEROES.
009100
009200*        EDR006: SE CONSERVA A NIVEL 01 PARA PERMITIR EL
009300*        DESGLOSE ENTERO/CENTAVOS DE ABAJO (WKS-TOTAL-COST-R)
009400 01  WKS-TOTAL-COST                PIC S9(7)V99   VALUE ZEROES.
009500 01  WKS-TOTAL-COST-R REDEFINES WKS-TOTAL-COST.
009600     05  WKS-TC-ENTERO             PIC S9(7).
009700     05  WKS-TC-CENTAVOS           PIC 9(02).
009800
009900 01  WKS-FECHA-HORA.
010000     05  WKS-FECHA                 PIC 9(08) VALUE ZEROES.
010100     05  WKS-FECHA-R REDEFINES WKS-FECHA.
010200         10  WKS-ANIO              PIC 9(04).
010300         10  WKS-MES               PIC 9(02).
010400         10  WKS-DIA               PIC 9(02).
010500     05  WKS-HORA                  PIC 9(08) VALUE ZEROES.
010600     05  WKS-HORA-R REDEFINES WKS-HORA.
010700         10  WKS-HH                PIC 9(02).
010800         10  WKS-MM                PIC 9(02).
010900         10  WKS-SS                PIC 9(02).
011000         10  FILLER                PIC 9(02).
011100
011200 01  WKS-TIMESTAMP-EDIT.
011300     05  WKS-TS-ANIO               PIC 9(04).
011400     05  FILLER                    PIC X(01) VALUE '-'.
011500     05  WKS-TS-MES                PIC 9(02).
011600     05  FILLER                    PIC X(01) VALUE '-'.
011700     05  WKS-TS-DIA                PIC 9(02).
011800     05  FILLER                    PIC X(01) VALUE SPACE.
011900     05  WKS-TS-HH                 PIC 9(02).
012000     05  FILLER                    PIC X(01) VALUE ':'.
012100     05  WKS-TS-MM                 PIC 9(02).
012200     05  FILLER                    PIC X(01) VALUE ':'.
012300     05  WKS-TS-SS                 PIC 9(02).
012400
012500 01  WKS-MASCARA-DINERO            PIC $$$,$$9.99.
012600
012700******************************************************************
012800 PROCEDURE DIVISION.
012900******************************************************************
013000 000-MAIN SECTION.
013100     PERFORM 110-APERTURA-ARCHIVOS
013200     PERFORM 200-PROCESA-COTIZACIONES UNTIL FIN-QTEREQ
013300     PERFORM 140-ESTADISTICAS
013400     PERFORM 150-CIERRA-ARCHIVOS
013500     STOP RUN.
013600 000-MAIN-E. EXIT.
013700
013800*                ----- OPEN DATASETS SECTION -----
013900 110-APERTURA-ARCHIVOS SECTION.
014000     OPEN INPUT  QTEREQ
014100     OPEN EXTEND PRCLOG
014200     IF FS-PRCLOG = 35
014300        CLOSE PRCLOG
014400        OPEN OUTPUT PRCLOG
014500     END-IF
014600     IF FS-QTEREQ NOT = 0 OR (FS-PRCLOG NOT = 0 AND FS-PRCLOG NOT
014700        = 35)
014800        DISPLAY "================================================"
014900        DISPLAY "    ERROR AL ABRIR ARCHIVOS DE ARPQ010          "
015000        DISPLAY " FILE STATUS QTEREQ : (" FS-QTEREQ ")"
015100        DISPLAY " FILE STATUS PRCLOG : (" FS-PRCLOG ")"
015200        DISPLAY "================================================"
015300        MOVE 91 TO RETURN-CODE
015400        STOP RUN
015500     END-IF.
015600 110-APERTURA-ARCHIVOS-E. EXIT.
015700
015800*--------> CICLO DE LECTURA Y PROCESO DE COTIZACIONES
015900 200-PROCESA-COTIZACIONES SECTION.
016000     READ QTEREQ
016100          AT END SET FIN-QTEREQ TO TRUE
016200     END-READ
016300     IF NOT FIN-QTEREQ
016400        ADD 1 TO WKS-REG-LEIDOS
016500        PERFORM 210-CALCULA-COTIZACION
016600        PERFORM 220-ESCRIBE-BITACORA
016700     END-IF.
016800 200-PROCESA-COTIZACIONES-E. EXIT.
016900
017000*--------> CALCULO DE COSTOS Y PRECIOS DE VENTA
017100 210-CALCULA-COTIZACION SECTION.
017200     ACCEPT WKS-FECHA FROM DATE YYYYMMDD
017300     ACCEPT WKS-HORA  FROM TIME
017400
017500     COMPUTE WKS-TIME-HOURS  = QT-TIME-MINUTES / 60
017600     COMPUTE WKS-LABOUR-COST ROUNDED =
017700             WKS-TIME-HOURS * QT-HOURLY-RATE
017800
017900     COMPUTE WKS-TOTAL-COST = QT-MATERIAL-COST + WKS-LABOUR-COST
018000                            + QT-PACKAGING-COST + QT-EXTRAS
018100
018200     COMPUTE WKS-MIN-PRICE ROUNDED = WKS-TOTAL-COST * 1.15
018300     COMPUTE WKS-REC-PRICE ROUNDED = WKS-TOTAL-COST * 1.40
018400
018500     DISPLAY "------------------------------------------------"
018600     DISPLAY "  DESGLOSE DE COSTOS DE COTIZACION               "
018700     MOVE QT-MATERIAL-COST  TO WKS-MASCARA-DINERO
018800     DISPLAY "  MATERIAL    . . . . . . " WKS-MASCARA-DINERO
018900     MOVE WKS-LABOUR-COST   TO WKS-MASCARA-DINERO
019000     DISPLAY "  MANO DE OBRA. . . . . . " WKS-MASCARA-DINERO
019100     MOVE QT-PACKAGING-COST TO WKS-MASCARA-DINERO
019200     DISPLAY "  EMPAQUE . . . . . . . . " WKS-MASCARA-DINERO
019300     MOVE QT-EXTRAS         TO WKS-MASCARA-DINERO
019400     DISPLAY "  EXTRAS. . . . . . . . . " WKS-MASCARA-DINERO
019500     MOVE WKS-TOTAL-COST    TO WKS-MASCARA-DINERO
019600     DISPLAY "  COSTO TOTAL . . . . . . " WKS-MASCARA-DINERO
019700     DISPLAY "   (DESGLOSE: " WKS-TC-ENTERO "." WKS-TC-CENTAVOS ")"
019800     MOVE WKS-MIN-PRICE     TO WKS-MASCARA-DINERO
019900     DISPLAY "  PRECIO MINIMO (15%) . . " WKS-MASCARA-DINERO
020000     MOVE WKS-REC-PRICE     TO WKS-MASCARA-DINERO
020100     DISPLAY "  PRECIO RECOMENDADO (40%)" WKS-MASCARA-DINERO
020200     DISPLAY "------------------------------------------------".
020300 210-CALCULA-COTIZACION-E. EXIT.
020400
020500*--------> AGREGA EL REGISTRO A LA BITACORA DE PRECIOS
020600 220-ESCRIBE-BITACORA SECTION.
020700     MOVE WKS-ANIO           TO WKS-TS-ANIO
020800     MOVE WKS-MES            TO WKS-TS-MES
020900     MOVE WKS-DIA            TO WKS-TS-DIA
021000     MOVE WKS-HH             TO WKS-TS-HH
021100     MOVE WKS-MM             TO WKS-TS-MM
021200     MOVE WKS-SS             TO WKS-TS-SS
021300
021400     INITIALIZE PQ-REG
021500     MOVE WKS-TIMESTAMP-EDIT TO PQ-TIMESTAMP
021600     MOVE QT-MATERIAL-COST  TO PQ-MATERIAL-COST
021700     MOVE WKS-LABOUR-COST   TO PQ-LABOUR-COST
021800     MOVE QT-PACKAGING-COST TO PQ-PACKAGING-COST
021900     MOVE QT-EXTRAS         TO PQ-EXTRAS
022000     MOVE WKS-TOTAL-COST    TO PQ-TOTAL-COST
022100     MOVE WKS-MIN-PRICE     TO PQ-MIN-PRICE
022200     MOVE WKS-REC-PRICE     TO PQ-REC-PRICE
022300
022400     WRITE PQ-REG
022500     IF FS-PRCLOG NOT = 0
022600        DISPLAY "ERROR AL GRABAR PRCLOG, STATUS: " FS-PRCLOG
022700     ELSE
022800        ADD 1 TO WKS-REG-GRABADOS
022900     END-IF.
023000 220-ESCRIBE-BITACORA-E. EXIT.
023100
023200*                  ----- SECTION TO STADISTICS -----
023300 140-ESTADISTICAS SECTION.
023400     DISPLAY ">>>>>>>>>>>>>>>>>>> ESTADISTICAS <<<<<<<<<<<<<<<<<<"
023500     DISPLAY "||  COTIZACIONES LEIDAS    : (" WKS-REG-LEIDOS ")"
023600     DISPLAY "||  COTIZACIONES GRABADAS  : (" WKS-REG-GRABADOS ")"
023700     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>".
023800 140-ESTADISTICAS-E. EXIT.
023900
024000*                  ----- SECTION TO CLOSE FILES -----
024100 150-CIERRA-ARCHIVOS SECTION.
024200     CLOSE QTEREQ
024300     CLOSE PRCLOG.
024400 150-CIERRA-ARCHIVOS-E. EXIT.
