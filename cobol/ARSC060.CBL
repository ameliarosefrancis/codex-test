000100******************************************************************
000200*    APLICACION  : AMELIAROSE - INVENTARIO DE MATERIALES          *
000300*    PROGRAMA    : ARSC060                                        *
000400*    TIPO        : BATCH                                          *
000500*    DESCRIPCION : REVISA LOS NIVELES DE EXISTENCIA DE MATERIALES *
000600*                : CONTRA SU MINIMO DE REORDEN, IMPRIME EL        *
000700*                : ESTADO DE CADA MATERIAL Y GENERA LA LISTA DE   *
000800*                : COMPRA PARA LOS MATERIALES BAJOS.              *
000900*    ARCHIVOS    : STKLVL=E, SHPLST=S(OVERWRITE)                  *
001000*    ACCION (ES) : NINGUNA (UN SOLO PASO)                         *
001100*    BPM/RATIONAL: 104422                                         *
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.     ARSC060.
001500 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
001600 INSTALLATION.   TALLER AMELIAROSE - DEPTO DE SISTEMAS.
001700 DATE-WRITTEN.   11/04/1994.
001800 DATE-COMPILED.
001900 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
002000******************************************************************
002100*                   B I T A C O R A   D E   C A M B I O S         *
002200******************************************************************
002300* FECHA       PROG   TICKET      DESCRIPCION                      *
002400* ----------  -----  ----------  ------------------------------- *EDR001
002500* 11/04/1994  EDR    BPM-104422  VERSION INICIAL                  *EDR001
002600* 19/11/1998  PEDR   BPM-105315  REVISION DE FECHA DE LA LISTA DE *EDR002
002700*                                COMPRA PARA EL CAMBIO DE SIGLO   *EDR002
002800*                                2000                             *EDR002
002900* 06/03/2006  EDR    BPM-106560  SE AGREGA EL ENCABEZADO CON      *EDR003
003000*                                FECHA Y HORA EN LA LISTA DE      *EDR003
003100*                                COMPRA                           *EDR003
003200* 09/12/2016  EDR    BPM-108260  SE AGREGA DEFICIT Y PORCENTAJE   *EDR004
003300*                                DE FALTANTE POR MATERIAL BAJO    *EDR004
003400*                                (CAMPOS A NIVEL 77)              *EDR004
003410* 28/03/2017  EDR    BPM-108355  EL ESTADO "OK" SALIA CON UN      *EDR005
003420*                                ESPACIO DE RELLENO EN EL LISTADO *EDR005
003430*                                ("[OK ]"); AHORA EL CORCHETE SE  *EDR005
003440*                                ARMA POR RAMA Y "OK" SALE LIMPIO *EDR005
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT STKLVL ASSIGN TO STKLVL
004300            ORGANIZATION IS LINE SEQUENTIAL
004400            FILE STATUS  IS FS-STKLVL.
004500
004600     SELECT SHPLST ASSIGN TO SHPLST
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS  IS FS-SHPLST.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200*   NIVELES DE EXISTENCIA DE MATERIALES
005300 FD  STKLVL.
005400     COPY STKLVL.
005500*   LISTA DE COMPRA (SE REESCRIBE COMPLETA CADA CORRIDA)
005600 FD  SHPLST.
005700     COPY ORDTXT REPLACING OT-REG BY SL-REG.
005800
005900 WORKING-STORAGE SECTION.
006000******************************************************************
006100*           RECURSOS RUTINAS DE VALIDACION FILE-STATUS           *
006200******************************************************************
006300 01  WKS-FS-STATUS.
006400     05  FS-STKLVL                 PIC 9(02) VALUE ZEROES.
006500     05  FS-SHPLST                 PIC 9(02) VALUE ZEROES.
006600
006700******************************************************************
006800*        TABLA DE MATERIALES BAJOS (PARA LA LISTA DE COMPRA)     *
006900******************************************************************
007000 01  WKS-TABLA-BAJOS.
007100     05  WKS-BAJO OCCURS 200 TIMES
007200                  INDEXED BY WKS-IDX-BAJO.
007300         10  WKS-B-ITEM            PIC X(30).
007400         10  WKS-B-QUANTITY        PIC 9(05).
007500         10  WKS-B-MINIMUM         PIC 9(05).
007600
007700 01  WKS-FLAGS.
007800     05  WKS-FIN-STKLVL            PIC 9(01) VALUE ZEROES.
007900         88  FIN-STKLVL                      VALUE 1.
008000     05  WKS-ESTADO-ITEM           PIC X(03) VALUE SPACES.
008100
008200 01  WKS-CONTADORES.
008300     05  WKS-REG-LEIDOS            PIC 9(07) COMP VALUE ZEROES.
008400     05  WKS-TOTAL-BAJOS           PIC 9(04) COMP VALUE ZEROES.
008500
008600******************************************************************
008700*        EDR004: DEFICIT Y PORCENTAJE DE FALTANTE DEL MATERIAL   *
008800*        EN TURNO, CAMPOS SUELTOS A NIVEL 77                      *
008900******************************************************************
009000 77  WKS-DEFICIT                   PIC S9(05) COMP VALUE ZEROES.
009100 77  WKS-PCT-FALTANTE              PIC 9(03) COMP VALUE ZEROES.
009200
009300 01  WKS-LINEA-RPT                 PIC X(80) VALUE SPACES.
009400 01  WKS-LIN-DETALLE REDEFINES WKS-LINEA-RPT.
009500     05  FILLER                    PIC X(02) VALUE '- '.
009600     05  WKS-LD-ITEM               PIC X(30).
009700     05  FILLER                    PIC X(48).
009800
009900 01  WKS-FECHA-HORA.
010000     05  WKS-FECHA                 PIC 9(08) VALUE ZEROES.
010100     05  WKS-FECHA-R REDEFINES WKS-FECHA.
010200         10  WKS-ANIO              PIC 9(04).
010300         10  WKS-MES               PIC 9(02).
010400         10  WKS-DIA               PIC 9(02).
010500     05  WKS-HORA                  PIC 9(08) VALUE ZEROES.
010600     05  WKS-HORA-R REDEFINES WKS-HORA.
010700         10  WKS-HH                PIC 9(02).
010800         10  WKS-MM                PIC 9(02).
010900         10  WKS-SS                PIC 9(02).
011000         10  FILLER                PIC 9(02).
011100
011200 01  WKS-TIMESTAMP-EDIT.
011300     05  WKS-TS-ANIO               PIC 9(04).
011400     05  FILLER                    PIC X(01) VALUE '-'.
011500     05  WKS-TS-MES                PIC 9(02).
011600     05  FILLER                    PIC X(01) VALUE '-'.
011700     05  WKS-TS-DIA                PIC 9(02).
011800     05  FILLER                    PIC X(01) VALUE SPACE.
011900     05  WKS-TS-HH                 PIC 9(02).
012000     05  FILLER                    PIC X(01) VALUE ':'.
012100     05  WKS-TS-MM                 PIC 9(02).
012200     05  FILLER                    PIC X(01) VALUE ':'.
012300     05  WKS-TS-SS                 PIC 9(02).
012400
012500******************************************************************
012600 PROCEDURE DIVISION.
012700******************************************************************
012800 000-MAIN SECTION.
012900     PERFORM 110-APERTURA-ARCHIVOS
013000     PERFORM 200-PROCESA-MATERIALES UNTIL FIN-STKLVL
013100     PERFORM 210-IMPRIME-RESUMEN
013200     IF WKS-TOTAL-BAJOS > 0
013300        PERFORM 300-GRABA-LISTA-COMPRA
013400     END-IF
013500     PERFORM 150-CIERRA-ARCHIVOS
013600     STOP RUN.
013700 000-MAIN-E. EXIT.
013800
013900 110-APERTURA-ARCHIVOS SECTION.
014000     OPEN INPUT STKLVL
014100     IF FS-STKLVL NOT = 0
014200        DISPLAY "================================================"
014300        DISPLAY "    ERROR AL ABRIR STKLVL, STATUS: " FS-STKLVL
014400        DISPLAY "================================================"
014500        MOVE 91 TO RETURN-CODE
014600        STOP RUN
014700     END-IF.
014800 110-APERTURA-ARCHIVOS-E. EXIT.
014900
015000*--------> CICLO DE LECTURA Y EVALUACION DE CADA MATERIAL
015100 200-PROCESA-MATERIALES SECTION.
015200     READ STKLVL
015300          AT END SET FIN-STKLVL TO TRUE
015400     END-READ
015500     IF NOT FIN-STKLVL
015600        ADD 1 TO WKS-REG-LEIDOS
015700        IF ST-QUANTITY < ST-MINIMUM
015800           MOVE "LOW" TO WKS-ESTADO-ITEM
015900           ADD 1 TO WKS-TOTAL-BAJOS
016000           MOVE ST-ITEM     TO WKS-B-ITEM     (WKS-TOTAL-BAJOS)
016100           MOVE ST-QUANTITY TO WKS-B-QUANTITY  (WKS-TOTAL-BAJOS)
016200           MOVE ST-MINIMUM  TO WKS-B-MINIMUM   (WKS-TOTAL-BAJOS)
016300           COMPUTE WKS-DEFICIT = ST-MINIMUM - ST-QUANTITY
016400           IF ST-MINIMUM > 0
016500              COMPUTE WKS-PCT-FALTANTE ROUNDED =
016600                 WKS-DEFICIT / ST-MINIMUM * 100
016700           ELSE
016800              MOVE 0 TO WKS-PCT-FALTANTE
016900           END-IF
017000        ELSE
017100           MOVE "OK "  TO WKS-ESTADO-ITEM
017200           MOVE 0      TO WKS-DEFICIT
017300           MOVE 0      TO WKS-PCT-FALTANTE
017400        END-IF
017410*        EDR: EL LITERAL DEL ESTADO SE ARMA POR RAMA PARA QUE
017420*        "OK" SALGA SIN EL RELLENO DE "LOW" EN EL CORCHETE
017430        IF WKS-ESTADO-ITEM = "LOW"
017440           DISPLAY "- " ST-ITEM ": " ST-QUANTITY " (min: "
017450                   ST-MINIMUM ") [LOW]"
017460           DISPLAY "     FALTAN " WKS-DEFICIT " UNIDADES ("
017470                   WKS-PCT-FALTANTE "% POR DEBAJO DEL MINIMO)"
017480        ELSE
017490           DISPLAY "- " ST-ITEM ": " ST-QUANTITY " (min: "
017495                   ST-MINIMUM ") [OK]"
017498        END-IF
018100     END-IF.
018200 200-PROCESA-MATERIALES-E. EXIT.
018300
018400*--------> MENSAJE FINAL O ENCABEZADO DE LA SECCION DE REORDEN
018500 210-IMPRIME-RESUMEN SECTION.
018600     IF WKS-TOTAL-BAJOS = 0
018700        DISPLAY "All stock levels look good!"
018800     ELSE
018900        DISPLAY " "
019000        DISPLAY "MATERIALES A REABASTECER:"
019100        PERFORM 215-IMPRIME-UN-BAJO
019200           VARYING WKS-IDX-BAJO FROM 1 BY 1
019300           UNTIL WKS-IDX-BAJO > WKS-TOTAL-BAJOS
019400     END-IF.
019500 210-IMPRIME-RESUMEN-E. EXIT.
019600
019700 215-IMPRIME-UN-BAJO SECTION.
019800     DISPLAY "  " WKS-B-ITEM (WKS-IDX-BAJO) " - TIENE: "
019900             WKS-B-QUANTITY (WKS-IDX-BAJO) "  NECESITA: "
020000             WKS-B-MINIMUM (WKS-IDX-BAJO).
020100 215-IMPRIME-UN-BAJO-E. EXIT.
020200
020300*--------> GENERA LA LISTA DE COMPRA EN ARCHIVO (SE REESCRIBE)
020400 300-GRABA-LISTA-COMPRA SECTION.
020500     OPEN OUTPUT SHPLST
020600     IF FS-SHPLST NOT = 0
020700        DISPLAY "ERROR AL ABRIR SHPLST, STATUS: " FS-SHPLST
020800        MOVE 91 TO RETURN-CODE
020900        STOP RUN
021000     END-IF
021100
021200     ACCEPT WKS-FECHA FROM DATE YYYYMMDD
021300     ACCEPT WKS-HORA  FROM TIME
021400     MOVE WKS-ANIO           TO WKS-TS-ANIO
021500     MOVE WKS-MES            TO WKS-TS-MES
021600     MOVE WKS-DIA            TO WKS-TS-DIA
021700     MOVE WKS-HH             TO WKS-TS-HH
021800     MOVE WKS-MM             TO WKS-TS-MM
021900     MOVE WKS-SS             TO WKS-TS-SS
022000
022100     MOVE SPACES TO SL-REG
022200     STRING "Shopping List - " DELIMITED BY SIZE
022300            WKS-TIMESTAMP-EDIT DELIMITED BY SIZE
022400            INTO SL-REG
022500     END-STRING
022600     WRITE SL-REG
022700     MOVE SPACES TO SL-REG
022800     WRITE SL-REG
022900
023000     PERFORM 310-GRABA-UN-RENGLON
023100        VARYING WKS-IDX-BAJO FROM 1 BY 1
023200        UNTIL WKS-IDX-BAJO > WKS-TOTAL-BAJOS
023300
023400     CLOSE SHPLST.
023500 300-GRABA-LISTA-COMPRA-E. EXIT.
023600
023700 310-GRABA-UN-RENGLON SECTION.
023800     MOVE SPACES TO SL-REG
023900     STRING WKS-B-ITEM (WKS-IDX-BAJO)    DELIMITED BY "  "
024000            ": have "                    DELIMITED BY SIZE
024100            WKS-B-QUANTITY (WKS-IDX-BAJO) DELIMITED BY SIZE
024200            ", need "                    DELIMITED BY SIZE
024300            WKS-B-MINIMUM (WKS-IDX-BAJO)  DELIMITED BY SIZE
024400            INTO SL-REG
024500     END-STRING
024600     WRITE SL-REG.
024700 310-GRABA-UN-RENGLON-E. EXIT.
024800
024900 150-CIERRA-ARCHIVOS SECTION.
025000     CLOSE STKLVL.
025100 150-CIERRA-ARCHIVOS-E. EXIT.
