000100******************************************************************
000200*    APLICACION  : AMELIAROSE - INVENTARIO DE PRODUCTOS           *
000300*    PROGRAMA    : ARSK030                                        *
000400*    TIPO        : BATCH                                          *
000500*    DESCRIPCION : AGREGA NUEVOS PRODUCTOS (SKU) SOLICITADOS AL   *
000600*                : MAESTRO DE PRODUCTOS Y LUEGO LISTA EL MAESTRO  *
000700*                : COMPLETO CON CODIGO, NOMBRE, DESCRIPCION Y     *
000800*                : MATERIALES DE CADA PRODUCTO.                   *
000900*    ARCHIVOS    : SKUMST=E/S                                     *
001000*    ACCION (ES) : A=ALTA, L=LISTADO                              *
001100*    BPM/RATIONAL: 104419                                         *
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.     ARSK030.
001500 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
001600 INSTALLATION.   TALLER AMELIAROSE - DEPTO DE SISTEMAS.
001700 DATE-WRITTEN.   21/03/1994.
001800 DATE-COMPILED.
001900 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
002000******************************************************************
002100*                   B I T A C O R A   D E   C A M B I O S         *
002200******************************************************************
002300* FECHA       PROG   TICKET      DESCRIPCION                      *
002400* ----------  -----  ----------  ------------------------------- *EDR001
002500* 21/03/1994  EDR    BPM-104419  VERSION INICIAL, SOLO LISTADO    *EDR001
002600* 02/08/1995  EDR    BPM-104650  SE AGREGA EL PROCESO DE ALTA DE  *EDR002
002700*                                NUEVOS PRODUCTOS                 *EDR002
002800* 19/11/1998  PEDR   BPM-105312  REVISION GENERAL PARA EL CAMBIO  *EDR003
002900*                                DE SIGLO 2000 (SIN CAMPOS FECHA) *EDR003
003000* 09/04/2007  EDR    BPM-106890  SE AGREGA MENSAJE CUANDO EL      *EDR004
003100*                                MAESTRO QUEDA VACIO              *EDR004
003200* 30/01/2008  EDR    BPM-107015  SE AGREGA SALTO DE PAGINA CADA   *EDR005
003300*                                20 PRODUCTOS EN EL LISTADO       *EDR005
003400* 14/06/2017  EDR    BPM-108402  SE ELIMINA EL ARCHIVO SKUADD;    *EDR006
003500*                                LA ALTA AHORA SE RECIBE POR      *EDR006
003600*                                SYSIN Y SE ESCRIBE DIRECTO AL    *EDR006
003700*                                MAESTRO SKUMST (UNICO ARCHIVO)   *EDR006
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT SKUMST ASSIGN TO SKUMST
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS  IS FS-SKUMST.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100*   MAESTRO DE PRODUCTOS (SE ABRE E/S Y LUEGO EXTEND)
005200 FD  SKUMST.
005300     COPY SKUMST.
005400
005500 WORKING-STORAGE SECTION.
005600******************************************************************
005700*           RECURSOS RUTINAS DE VALIDACION FILE-STATUS           *
005800******************************************************************
005900 01  WKS-FS-STATUS.
006000     05  FS-SKUMST                 PIC 9(02) VALUE ZEROES.
006100
006200******************************************************************
006300*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
006400******************************************************************
006500 01  WKS-FLAGS.
006600     05  WKS-FIN-SKUMST            PIC 9(01) VALUE ZEROES.
006700         88  FIN-SKUMST                      VALUE 1.
006800
006900 01  WKS-CONTADORES.
007000     05  WKS-ALTAS-PROCESADAS      PIC 9(07) COMP VALUE ZEROES.
007100     05  WKS-SKU-LISTADOS          PIC 9(07) COMP VALUE ZEROES.
007200
007300*           EDR005: CONTROL DE SALTO DE PAGINA DEL LISTADO,
007400*           CAMPOS SUELTOS A NIVEL 77 SEGUN ESTANDAR DEL TALLER
007500 77  WKS-LINEAS-PAGINA            PIC 9(03) COMP VALUE ZEROES.
007600 77  WKS-MAX-LINEAS-PAGINA        PIC 9(03) COMP VALUE 20.
007700
007800******************************************************************
007900*    EDR006: TARJETA DE PARAMETRO DE ALTA RECIBIDA POR SYSIN,     *
008000*    EN SUSTITUCION DEL ARCHIVO SKUADD QUE SE ELIMINA             *
008100******************************************************************
008200 01  WKS-PARM-ALTA.
008300     05  WKS-PA-INDICADOR          PIC X(01) VALUE SPACE.
008400         88  WKS-PA-HAY-ALTA                 VALUE 'A'.
008500     05  WKS-PA-CODE               PIC X(10) VALUE SPACES.
008600     05  WKS-PA-NAME               PIC X(30) VALUE SPACES.
008700     05  WKS-PA-DESC               PIC X(50) VALUE SPACES.
008800     05  WKS-PA-MATERIALS          PIC X(60) VALUE SPACES.
008900
009000 01  WKS-FECHA-HORA.
009100     05  WKS-FECHA                 PIC 9(08) VALUE ZEROES.
009200     05  WKS-FECHA-R REDEFINES WKS-FECHA.
009300         10  WKS-ANIO              PIC 9(04).
009400         10  WKS-MES               PIC 9(02).
009500         10  WKS-DIA               PIC 9(02).
009600     05  WKS-HORA                  PIC 9(08) VALUE ZEROES.
009700     05  WKS-HORA-R REDEFINES WKS-HORA.
009800         10  WKS-HH                PIC 9(02).
009900         10  WKS-MM                PIC 9(02).
010000         10  WKS-SS                PIC 9(02).
010100         10  FILLER                PIC 9(02).
010200
010300 01  WKS-LINEA-RPT                 PIC X(80) VALUE SPACES.
010400 01  WKS-LIN-DETALLE REDEFINES WKS-LINEA-RPT.
010500     05  WKS-LD-CODE               PIC X(10).
010600     05  FILLER                    PIC X(02).
010700     05  WKS-LD-NAME               PIC X(30).
010800     05  FILLER                    PIC X(38).
010900
011000******************************************************************
011100 PROCEDURE DIVISION.
011200******************************************************************
011300 000-MAIN SECTION.
011400     PERFORM 110-APERTURA-ALTAS
011500     PERFORM 200-PROCESA-ALTAS
011600     PERFORM 120-CIERRA-ALTAS
011700     PERFORM 130-APERTURA-LISTADO
011800     PERFORM 300-LISTA-MAESTRO UNTIL FIN-SKUMST
011900     PERFORM 310-RESUMEN-LISTADO
012000     PERFORM 140-CIERRA-LISTADO
012100     STOP RUN.
012200 000-MAIN-E. EXIT.
012300
012400*--------> FASE 1: ALTA DEL PRODUCTO SOLICITADO POR PARAMETRO
012500 110-APERTURA-ALTAS SECTION.
012600     OPEN EXTEND SKUMST
012700     IF FS-SKUMST = 35
012800        CLOSE SKUMST
012900        OPEN OUTPUT SKUMST
013000     END-IF
013100     IF FS-SKUMST NOT = 0 AND FS-SKUMST NOT = 35
013200        DISPLAY "================================================"
013300        DISPLAY "    ERROR AL ABRIR ARCHIVOS DE ARSK030          "
013400        DISPLAY " FILE STATUS SKUMST : (" FS-SKUMST ")"
013500        DISPLAY "================================================"
013600        MOVE 91 TO RETURN-CODE
013700        STOP RUN
013800     END-IF.
013900 110-APERTURA-ALTAS-E. EXIT.
014000
014100*--------> EDR006: TARJETA DE CONTROL 'A' = HAY ALTA, RECIBIDA
014200*           POR SYSIN; SI NO HAY ALTA SE OMITEN LOS CAMPOS
014300 200-PROCESA-ALTAS SECTION.
014400     ACCEPT WKS-PA-INDICADOR FROM SYSIN
014500     IF WKS-PA-HAY-ALTA
014600        ACCEPT WKS-PA-CODE      FROM SYSIN
014700        ACCEPT WKS-PA-NAME      FROM SYSIN
014800        ACCEPT WKS-PA-DESC      FROM SYSIN
014900        ACCEPT WKS-PA-MATERIALS FROM SYSIN
015000        INITIALIZE SK-REG
015100        MOVE WKS-PA-CODE      TO SK-CODE
015200        MOVE WKS-PA-NAME      TO SK-NAME
015300        MOVE WKS-PA-DESC      TO SK-DESC
015400        MOVE WKS-PA-MATERIALS TO SK-MATERIALS
015500        WRITE SK-REG
015600        IF FS-SKUMST NOT = 0
015700           DISPLAY "ERROR AL GRABAR SKUMST, STATUS: " FS-SKUMST
015800        ELSE
015900           ADD 1 TO WKS-ALTAS-PROCESADAS
016000        END-IF
016100     END-IF.
016200 200-PROCESA-ALTAS-E. EXIT.
016300
016400 120-CIERRA-ALTAS SECTION.
016500     CLOSE SKUMST.
016600 120-CIERRA-ALTAS-E. EXIT.
016700
016800*--------> FASE 2: LISTADO COMPLETO DEL MAESTRO
016900 130-APERTURA-LISTADO SECTION.
017000     OPEN INPUT SKUMST
017100     IF FS-SKUMST NOT = 0
017200        DISPLAY "ERROR AL ABRIR SKUMST PARA LISTADO, STATUS: "
017300                FS-SKUMST
017400        MOVE 91 TO RETURN-CODE
017500        STOP RUN
017600     END-IF
017700     ACCEPT WKS-FECHA FROM DATE YYYYMMDD
017800     ACCEPT WKS-HORA  FROM TIME
017900     MOVE 0 TO WKS-LINEAS-PAGINA
018000     DISPLAY "=============================================="
018100     DISPLAY " LISTADO DE MAESTRO DE PRODUCTOS - " WKS-ANIO "/"
018200             WKS-MES "/" WKS-DIA " " WKS-HH ":" WKS-MM ":" WKS-SS
018300     DISPLAY "==============================================".
018400 130-APERTURA-LISTADO-E. EXIT.
018500
018600 300-LISTA-MAESTRO SECTION.
018700     READ SKUMST
018800          AT END SET FIN-SKUMST TO TRUE
018900     END-READ
019000     IF NOT FIN-SKUMST
019100        ADD 1 TO WKS-SKU-LISTADOS
019200        PERFORM 305-CONTROLA-SALTO-PAGINA
019300        MOVE SPACES  TO WKS-LINEA-RPT
019400        MOVE SK-CODE TO WKS-LD-CODE
019500        MOVE SK-NAME TO WKS-LD-NAME
019600        DISPLAY "--------------------------------------------"
019700        DISPLAY WKS-LINEA-RPT
019800        DISPLAY "DESCRIPCION. . : " SK-DESC
019900        DISPLAY "MATERIALES . . : " SK-MATERIALS
020000     END-IF.
020100 300-LISTA-MAESTRO-E. EXIT.
020200
020300*--------> EDR005: CUANDO SE ALCANZA EL MAXIMO DE LINEAS POR
020400*           PAGINA, REPITE EL ENCABEZADO Y REINICIA EL CONTADOR
020500 305-CONTROLA-SALTO-PAGINA SECTION.
020600     ADD 1 TO WKS-LINEAS-PAGINA
020700     IF WKS-LINEAS-PAGINA > WKS-MAX-LINEAS-PAGINA
020800        DISPLAY "=============================================="
020900        DISPLAY " LISTADO DE MAESTRO DE PRODUCTOS (CONTINUA)"
021000        DISPLAY "=============================================="
021100        MOVE 1 TO WKS-LINEAS-PAGINA
021200     END-IF.
021300 305-CONTROLA-SALTO-PAGINA-E. EXIT.
021400
021500 310-RESUMEN-LISTADO SECTION.
021600     IF WKS-SKU-LISTADOS = 0
021700        DISPLAY "No SKUs found."
021800     ELSE
021900        DISPLAY "--------------------------------------------"
022000        DISPLAY "TOTAL DE PRODUCTOS LISTADOS . . (" WKS-SKU-LISTADOS
022100            ")"
022200     END-IF.
022300 310-RESUMEN-LISTADO-E. EXIT.
022400
022500 140-CIERRA-LISTADO SECTION.
022600     CLOSE SKUMST.
022700 140-CIERRA-LISTADO-E. EXIT.
