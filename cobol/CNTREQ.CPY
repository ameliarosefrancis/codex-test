000100******************************************************************
000200*    CNTREQ   -  SOLICITUD DE CONTACTO A CLIENTE                   *
000300*    APLICACION : AMELIAROSE - CLIENTES                            *
000400*    USADO POR  : ARCF040                                          *
000500*    NOTA       : ENCABEZADO Y AREA RESERVADA SEGUN EL FORMATO     *
000600*                 ESTANDAR DE SOLICITUDES DEL TALLER.              *
000700******************************************************************
000800 01  CN-REG.
000900     05  CN-ENCABEZADO.
001000         10  CN-TIPO-REG           PIC X(02) VALUE 'CN'.
001100             88  CN-TIPO-VALIDO             VALUE 'CN'.
001200         10  CN-USUARIO-SOLICITA   PIC X(08) VALUE SPACES.
001300     05  CN-NAME                   PIC X(30).
001400     05  CN-ORDER                  PIC X(40).
001500     05  CN-METHOD                 PIC X(10).
001600     05  CN-CHOICE                 PIC 9(01).
001700     05  CN-INDICADOR-ESTADO       PIC X(01) VALUE SPACE.
001800         88  CN-PENDIENTE                   VALUE SPACE.
001900         88  CN-ATENDIDA                    VALUE 'A'.
002000     05  FILLER                    PIC X(20) VALUE SPACES.
