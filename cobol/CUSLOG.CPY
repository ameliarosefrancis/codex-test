000100******************************************************************
000200*    CUSLOG   -  BITACORA DE CONTACTOS CON CLIENTES                *
000300*    APLICACION : AMELIAROSE - CLIENTES                            *
000400*    USADO POR  : ARCF040                                          *
000500******************************************************************
000600 01  CL-REG.
000700     05  CL-NAME                   PIC X(30).
000800     05  CL-ORDER                  PIC X(40).
000900     05  CL-METHOD                 PIC X(10).
001000     05  CL-TIMESTAMP              PIC X(19).
001100     05  CL-TIMESTAMP-R REDEFINES CL-TIMESTAMP.
001200         10  CL-TS-FECHA           PIC X(10).
001300         10  FILLER                PIC X(01).
001400         10  CL-TS-HORA            PIC X(08).
001500     05  FILLER                    PIC X(11).
