000100******************************************************************
000200*    DMRDTL   -  DETALLE DE REPORTE DMARC (AUTENTICACION CORREO)   *
000300*    APLICACION : AMELIAROSE - SEGURIDAD DE CORREO                 *
000400*    USADO POR  : ARDM080                                          *
000500*    NOTA       : DM-COUNT VIENE COMO TEXTO PORQUE EL ORIGEN NO    *
000600*                 GARANTIZA UN VALOR NUMERICO VALIDO; SE VALIDA    *
000700*                 EN WORKING-STORAGE ANTES DE ACUMULAR.            *
000800******************************************************************
000900 01  DM-REG.
001000     05  DM-SOURCE-IP              PIC X(15).
001100     05  DM-COUNT                  PIC X(07).
001200     05  DM-DISPOSITION            PIC X(10).
001300     05  DM-DKIM                   PIC X(04).
001400     05  DM-SPF                    PIC X(04).
001500     05  DM-ENV-FROM               PIC X(40).
001600     05  DM-HDR-FROM               PIC X(40).
001700     05  DM-ENV-TO                 PIC X(40).
001800     05  FILLER                    PIC X(10).
