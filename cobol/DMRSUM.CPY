000100******************************************************************
000200*    DMRSUM   -  RESUMEN DMARC POR IP DE ORIGEN                    *
000300*    APLICACION : AMELIAROSE - SEGURIDAD DE CORREO                 *
000400*    USADO POR  : ARDM080                                          *
000500*    NOTA       : ENCABEZADO Y AREA RESERVADA SEGUN EL FORMATO     *
000600*                 ESTANDAR DE SALIDAS DEL TALLER.                  *
000700******************************************************************
000800 01  DS-REG.
000900     05  DS-ENCABEZADO.
001000         10  DS-TIPO-REG           PIC X(02) VALUE 'DS'.
001100             88  DS-TIPO-VALIDO             VALUE 'DS'.
001200         10  FILLER                PIC X(08) VALUE SPACES.
001300     05  DS-SOURCE-IP              PIC X(15).
001400     05  DS-TOTAL                  PIC 9(09).
001500     05  DS-PASS                   PIC 9(09).
001600     05  DS-FAIL                   PIC 9(09).
001700     05  DS-COMPLIANCE-PCT         PIC 9(03)V99.
001800     05  DS-INDICADOR-CUMPLE       PIC X(03) VALUE SPACES.
001900         88  DS-CUMPLE                      VALUE 'OK '.
002000         88  DS-NO-CUMPLE                   VALUE 'BAD'.
002100     05  FILLER                    PIC X(20) VALUE SPACES.
