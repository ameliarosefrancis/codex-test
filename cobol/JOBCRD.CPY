000100******************************************************************
000200*    JOBCRD   -  TARJETA DE TRABAJO (ORDEN PROCESADA)              *
000300*    APLICACION : AMELIAROSE - ORDENES                             *
000400*    USADO POR  : ARJC070                                          *
000500******************************************************************
000600 01  JC-REG.
000700     05  JC-JOB-ID                 PIC X(40).
000800     05  JC-CUSTOMER               PIC X(30).
000900     05  JC-PRODUCT                PIC X(30).
001000     05  JC-MATERIAL               PIC X(30).
001100     05  JC-DUE-DATE               PIC X(20).
001200     05  JC-NOTES                  PIC X(60).
001300     05  JC-CREATED                PIC X(15).
001400     05  JC-CREATED-R REDEFINES JC-CREATED.
001500         10  JC-CR-FECHA           PIC X(08).
001600         10  FILLER                PIC X(01).
001700         10  JC-CR-HORA            PIC X(06).
001800     05  FILLER                    PIC X(15).
