000100******************************************************************
000200*    MNTTSK   -  MAESTRO DE TAREAS DE MANTENIMIENTO               *
000300*    APLICACION : AMELIAROSE - MANTENIMIENTO                       *
000400*    USADO POR  : ARMR050                                          *
000500******************************************************************
000600 01  MT-REG.
000700     05  MT-TASK                   PIC X(40).
000800     05  MT-LAST-DONE              PIC X(10).
000900     05  MT-LAST-DONE-R REDEFINES MT-LAST-DONE.
001000         10  MT-LD-YEAR            PIC 9(04).
001100         10  FILLER                PIC X(01).
001200         10  MT-LD-MONTH           PIC 9(02).
001300         10  FILLER                PIC X(01).
001400         10  MT-LD-DAY             PIC 9(02).
001500     05  MT-INTERVAL-DAYS          PIC 9(04).
001600     05  FILLER                    PIC X(06).
