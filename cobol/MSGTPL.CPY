000100******************************************************************
000200*    MSGTPL   -  PLANTILLAS DE MENSAJE PARA CLIENTES               *
000300*    APLICACION : AMELIAROSE - CLIENTES                            *
000400*    USADO POR  : ARCF040                                          *
000500*    FORMATO    : NUMERO-DE-PLANTILLA SEGUIDO DE BARRA Y TEXTO,    *
000600*                 CON {NAME} Y {ORDER} COMO MARCADORES.            *
000700*    NOTA       : ENCABEZADO Y AREA RESERVADA SEGUN EL FORMATO     *
000800*                 ESTANDAR DE MAESTROS DEL TALLER.                 *
000900******************************************************************
001000 01  MG-REG.
001100     05  MG-ENCABEZADO.
001200         10  MG-TIPO-REG           PIC X(02) VALUE 'MG'.
001300             88  MG-TIPO-VALIDO             VALUE 'MG'.
001400         10  FILLER                PIC X(08) VALUE SPACES.
001500     05  MG-CHOICE                 PIC 9(01).
001600     05  FILLER                    PIC X(01).
001700     05  MG-TEXT                   PIC X(80).
001800     05  MG-IDIOMA                 PIC X(02) VALUE 'ES'.
001900         88  MG-ESPANOL                     VALUE 'ES'.
002000         88  MG-INGLES                      VALUE 'EN'.
002100     05  MG-INDICADOR-ESTADO       PIC X(01) VALUE SPACE.
002200         88  MG-ACTIVA                      VALUE SPACE, 'A'.
002300         88  MG-RETIRADA                    VALUE 'R'.
002400     05  FILLER                    PIC X(20) VALUE SPACES.
