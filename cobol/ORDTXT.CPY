000100******************************************************************
000200*    ORDTXT   -  LINEA DE TEXTO LIBRE DE ORDEN DE TRABAJO          *
000300*    APLICACION : AMELIAROSE - ORDENES                             *
000400*    USADO POR  : ARJC070                                          *
000500******************************************************************
000600 01  OT-REG.
000700     05  OT-LINE                   PIC X(80).
