000100******************************************************************
000200*    PRCLOG   -  BITACORA DE PRECIOS (COTIZACIONES Y MARGENES)     *
000300*    APLICACION : AMELIAROSE - PRECIOS                             *
000400*    USADO POR  : ARPQ010 (REG PQ-REG), ARPC020 (REG PL-REG)       *
000500*    NOTA       : DOS FORMATOS DE REGISTRO COMPARTEN EL MISMO      *
000600*                 ARCHIVO DE BITACORA, SEGUN EL PROGRAMA QUE       *
000700*                 ESCRIBE; NUNCA SE LEEN MEZCLADOS.                *
000800******************************************************************
000900 01  PQ-REG.
001000     05  PQ-TIMESTAMP              PIC X(19).
001100     05  PQ-TIMESTAMP-R REDEFINES PQ-TIMESTAMP.
001200         10  PQ-TS-FECHA           PIC X(10).
001300         10  FILLER                PIC X(01).
001400         10  PQ-TS-HORA            PIC X(08).
001500     05  PQ-MATERIAL-COST          PIC S9(5)V99.
001600     05  PQ-LABOUR-COST            PIC S9(5)V99.
001700     05  PQ-PACKAGING-COST         PIC S9(5)V99.
001800     05  PQ-EXTRAS                 PIC S9(5)V99.
001900     05  PQ-TOTAL-COST             PIC S9(7)V99.
002000     05  PQ-MIN-PRICE              PIC S9(7)V99.
002100     05  PQ-REC-PRICE              PIC S9(7)V99.
002200     05  FILLER                    PIC X(10).
002300*
002400 01  PL-REG.
002500     05  PL-DATE                   PIC X(19).
002600     05  PL-DATE-R REDEFINES PL-DATE.
002700         10  PL-DT-FECHA           PIC X(10).
002800         10  FILLER                PIC X(01).
002900         10  PL-DT-HORA            PIC X(08).
003000     05  PL-DESC                   PIC X(30).
003100     05  PL-COST                   PIC S9(5)V99.
003200     05  PL-PRICE                  PIC S9(5)V99.
003300     05  PL-MARGIN-PCT             PIC S99V9.
003400     05  PL-PROFIT                 PIC S9(5)V99.
003500     05  FILLER                    PIC X(14).
