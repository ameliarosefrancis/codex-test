000100******************************************************************
000200*    PRFREQ   -  SOLICITUD DE CALCULO DE MARGEN O PRECIO           *
000300*    APLICACION : AMELIAROSE - PRECIOS                             *
000400*    USADO POR  : ARPC020                                          *
000500*    NOTA       : ENCABEZADO Y AREA RESERVADA SEGUN EL FORMATO     *
000600*                 ESTANDAR DE SOLICITUDES DEL TALLER.              *
000700******************************************************************
000800 01  PR-REG.
000900     05  PR-ENCABEZADO.
001000         10  PR-TIPO-REG           PIC X(02) VALUE 'PR'.
001100             88  PR-TIPO-VALIDO             VALUE 'PR'.
001200         10  PR-USUARIO-SOLICITA   PIC X(08) VALUE SPACES.
001300     05  PR-MODE                   PIC X(06).
001400         88  PR-MODO-MARGEN                 VALUE 'MARGIN'.
001500         88  PR-MODO-PRECIO                 VALUE 'PRICE '.
001600     05  PR-COST                   PIC S9(5)V99.
001700     05  PR-PRICE                  PIC S9(5)V99.
001800     05  PR-TARGET-MARGIN          PIC 99V9.
001900     05  PR-DESCRIPTION            PIC X(30).
002000     05  PR-INDICADOR-ESTADO       PIC X(01) VALUE SPACE.
002100         88  PR-PENDIENTE                   VALUE SPACE.
002200         88  PR-PROCESADO                   VALUE 'P'.
002300     05  FILLER                    PIC X(20) VALUE SPACES.
