000100******************************************************************
000200*    QTEREQ   -  SOLICITUD DE COTIZACION DE PRODUCTO               *
000300*    APLICACION : AMELIAROSE - PRECIOS                             *
000400*    USADO POR  : ARPQ010                                          *
000500*    NOTA       : ENCABEZADO Y AREA RESERVADA SEGUN EL FORMATO     *
000600*                 ESTANDAR DE SOLICITUDES DEL TALLER (VER TAMBIEN  *
000700*                 PRFREQ, CNTREQ).                                 *
000800******************************************************************
000900 01  QT-REG.
001000     05  QT-ENCABEZADO.
001100         10  QT-TIPO-REG           PIC X(02) VALUE 'PQ'.
001200             88  QT-TIPO-VALIDO             VALUE 'PQ'.
001300         10  QT-SUCURSAL           PIC 9(04) VALUE ZEROES.
001400         10  QT-TERMINAL           PIC X(08) VALUE SPACES.
001500         10  FILLER                PIC X(06) VALUE SPACES.
001600     05  QT-DATOS-COTIZACION.
001700         10  QT-MATERIAL-COST      PIC S9(5)V99.
001800         10  QT-TIME-MINUTES       PIC 9(4).
001900         10  QT-HOURLY-RATE        PIC S9(4)V99.
002000         10  QT-PACKAGING-COST     PIC S9(5)V99.
002100         10  QT-EXTRAS             PIC S9(5)V99.
002200     05  QT-INDICADOR-URGENCIA     PIC X(01) VALUE SPACE.
002300         88  QT-URGENTE                     VALUE 'U'.
002400         88  QT-NORMAL                      VALUE SPACE.
002500     05  QT-USUARIO-SOLICITA       PIC X(08) VALUE SPACES.
002600     05  FILLER                    PIC X(20) VALUE SPACES.
