000100******************************************************************
000200*    SKUMST   -  MAESTRO DE PRODUCTOS (SKU)                        *
000300*    APLICACION : AMELIAROSE - INVENTARIO                          *
000400*    USADO POR  : ARSK030                                          *
000500*    NOTA       : ENCABEZADO Y AREA RESERVADA SEGUN EL FORMATO     *
000600*                 ESTANDAR DE MAESTROS DEL TALLER.                 *
000700******************************************************************
000800 01  SK-REG.
000900     05  SK-ENCABEZADO.
001000         10  SK-TIPO-REG           PIC X(02) VALUE 'SK'.
001100             88  SK-TIPO-VALIDO             VALUE 'SK'.
001200         10  FILLER                PIC X(08) VALUE SPACES.
001300     05  SK-CODE                   PIC X(10).
001400     05  SK-NAME                   PIC X(30).
001500     05  SK-DESC                   PIC X(50).
001600     05  SK-MATERIALS              PIC X(60).
001700     05  SK-CATEGORIA              PIC X(15) VALUE SPACES.
001800     05  SK-INDICADOR-ESTADO       PIC X(01) VALUE SPACE.
001900         88  SK-ACTIVO                      VALUE SPACE, 'A'.
002000         88  SK-DESCONTINUADO               VALUE 'D'.
002100     05  SK-FECHA-ALTA             PIC X(10) VALUE SPACES.
002200     05  FILLER                    PIC X(20) VALUE SPACES.
