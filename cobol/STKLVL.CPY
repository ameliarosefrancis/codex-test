000100******************************************************************
000200*    STKLVL   -  NIVELES DE EXISTENCIA DE MATERIALES               *
000300*    APLICACION : AMELIAROSE - INVENTARIO                          *
000400*    USADO POR  : ARSC060                                          *
000500*    NOTA       : ENCABEZADO Y AREA RESERVADA SEGUN EL FORMATO     *
000600*                 ESTANDAR DE MAESTROS DEL TALLER.                 *
000700******************************************************************
000800 01  ST-REG.
000900     05  ST-ENCABEZADO.
001000         10  ST-TIPO-REG           PIC X(02) VALUE 'ST'.
001100             88  ST-TIPO-VALIDO             VALUE 'ST'.
001200         10  ST-BODEGA             PIC 9(04) VALUE ZEROES.
001300         10  FILLER                PIC X(06) VALUE SPACES.
001400     05  ST-ITEM                   PIC X(30).
001500     05  ST-CATEGORIA              PIC X(15) VALUE SPACES.
001600     05  ST-QUANTITY               PIC 9(05).
001700     05  ST-MINIMUM                PIC 9(05).
001800     05  ST-UNIDAD-MEDIDA          PIC X(05) VALUE SPACES.
001900     05  ST-INDICADOR-ESTADO       PIC X(01) VALUE SPACE.
002000         88  ST-ACTIVO                      VALUE SPACE, 'A'.
002100         88  ST-DESCONTINUADO               VALUE 'D'.
002200     05  ST-ULTIMA-COMPRA          PIC X(10) VALUE SPACES.
002300     05  FILLER                    PIC X(20) VALUE SPACES.
